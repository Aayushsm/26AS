000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SECSUM26.
000300 AUTHOR.        R A GUPTA.
000400 INSTALLATION.  TAX OPERATIONS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  MARCH 1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*   SECSUM26  --  FORM 26AS TDS SECTION-WISE SUMMARIZER         *
001200*                                                               *
001300*   READS TRANS-FILE (BUILT BY EXTR26AS) AND ACCUMULATES        *
001400*   AMOUNT-PAID, TAX-DEDUCTED AND TDS-DEPOSITED FOR EACH         *
001500*   DISTINCT TAX SECTION CODE.  WRITES ONE SECTION-FILE RECORD  *
001600*   PER DISTINCT SECTION, IN ASCENDING SECTION-CODE ORDER.      *
001700*   SECOND STEP OF THE 26AS SUMMARIZER SUITE.                   *
001800*                                                               *
001900*****************************************************************
002000*
002100*   CHANGE LOG
002200*   ----------- ------- ------- -------------------------------
002300*   1988-03-21  RAG     -----   ORIGINAL PROGRAM.
002400*   1990-05-30  KLM     TX0198  RAISED WS-SC-MAX-LIM FROM 20 TO
002500*                               40 -- NEW SECTION CODES WERE
002600*                               BEING ADDED FASTER THAN THE
002700*                               TABLE COULD HOLD THEM.
002800*   1998-11-02  RAG     Y2K01   Y2K REVIEW -- NO DATE FIELDS
002900*                               ACCUMULATED IN THIS UNIT, NO
003000*                               CHANGE REQUIRED.
003100*   2001-08-17  PKM     TX0450  SWITCHED THE SECTION TABLE FROM
003200*                               AN END-OF-RUN SORT TO IN-LINE
003300*                               ASCENDING INSERTION -- REMOVES
003400*                               THE NEED FOR THE INTERMEDIATE
003500*                               SORT WORK FILE ON THE UTILITY
003600*                               DASD POOL.
003700*   2004-06-14  PKM     CR0714  CARRIES THE NEW TDS-DEPOSITED
003800*                               TOTAL (SEE TRN26AS COPYBOOK).
003900*   2008-09-30  SBN     CR0966  RENAMED FROM SUM26A TO SECSUM26
004000*                               WHEN THE PARTY/CROSSTAB LOGIC
004100*                               WAS SPLIT OUT INTO PTYSUM26.
004200*   2013-08-19  RAG     TX0742  DROPPED THE UPSI-0 OPERATOR SWITCH
004300*                               AND THE C01 PRINTER CHANNEL -- THIS
004400*                               STEP HAS NO PRINTED OUTPUT AND THE
004500*                               SWITCH GUARDED A TRACE LINE NOBODY
004600*                               ON THE OPERATIONS DESK EVER TURNED
004700*                               ON.  THE PREFIX/SUFFIX BREAKOUT OF
004800*                               THE SECTION CODE NOW DISPLAYS
004900*                               UNCONDITIONALLY WHEN A NEW SECTION
005000*                               IS FIRST ADDED TO THE TABLE.
005100*
005200 ENVIRONMENT DIVISION.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT OPTIONAL TRANS-FILE ASSIGN TO TRANS26A
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS FS-TRANS-FILE.
005800
005900     SELECT OPTIONAL SECTION-FILE ASSIGN TO SECT26A
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS FS-SECTION-FILE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  TRANS-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 95 CHARACTERS
006800     DATA RECORD IS TR-TRANS-RECORD.
006900 COPY TRN26AS.
007000
007100 FD  SECTION-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 60 CHARACTERS
007400     DATA RECORD IS SC-SECTION-RECORD.
007500 01  SC-SECTION-RECORD.
007600     03  SC-SECTION-CODE                PIC X(06).
007700     03  SC-TOT-PAID                    PIC S9(13)V99.
007800     03  SC-TOT-DEDUCTED                PIC S9(13)V99.
007900     03  SC-TOT-DEPOSITED               PIC S9(13)V99.
008000     03  FILLER                         PIC X(09).
008100
008200 WORKING-STORAGE SECTION.
008300 77  FS-TRANS-FILE                      PIC 9(02) VALUE ZEROES.
008400 77  FS-SECTION-FILE                    PIC 9(02) VALUE ZEROES.
008500
008600 78  CTE-01                             VALUE 01.
008700 78  WS-SC-MAX-LIM                      VALUE 40.
008800
008900 01  WS-TRANS-EOF-SW                    PIC X(01) VALUE 'N'.
009000     88  WS-TRANS-EOF-N                            VALUE 'N'.
009100     88  WS-TRANS-EOF-Y                            VALUE 'Y'.
009200
009300 01  WS-RUN-DATE                        PIC 9(08) VALUE ZEROES.
009400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
009500     03  WS-RUN-YEAR                    PIC 9(04).
009600     03  WS-RUN-MONTH                   PIC 9(02).
009700     03  WS-RUN-DAY                     PIC 9(02).
009800
009900 01  WS-RUN-COUNTERS.
010000     03  WS-TRANS-READ                  PIC 9(07) COMP.
010100     03  WS-SECTIONS-WRITTEN            PIC 9(07) COMP.
010200     03  FILLER                         PIC X(04).
010300
010400*----------------------------------------------------------------
010500*    SECTION ACCUMULATOR TABLE -- KEPT IN ASCENDING SECTION-
010600*    CODE ORDER AT ALL TIMES BY 210000-FIND-OR-INSERT-SECTION.
010700*    NO END-OF-RUN SORT STEP IS NEEDED (SEE TX0450 ABOVE).
010800*----------------------------------------------------------------
010900 01  WS-SC-TABLE-CNT                    PIC 9(03) COMP VALUE ZERO.
011000 01  WS-SC-TABLE OCCURS 1 TO 40 TIMES
011100                 DEPENDING ON WS-SC-TABLE-CNT
011200                 INDEXED BY IDX-SC.
011300     03  WS-SC-CODE                     PIC X(06).
011400     03  WS-SC-PAID     SIGN IS LEADING SEPARATE
011500                                         PIC S9(13)V99.
011600     03  WS-SC-DEDUCTED SIGN IS LEADING SEPARATE
011700                                         PIC S9(13)V99.
011800     03  WS-SC-DEPOSITED SIGN IS LEADING SEPARATE
011900                                         PIC S9(13)V99.
012000     03  FILLER                         PIC X(04).
012100
012200 01  WS-SC-CURRENT-CODE                 PIC X(06) VALUE SPACES.
012300 01  WS-SC-CURRENT-CODE-PARTS REDEFINES WS-SC-CURRENT-CODE.
012400     03  WS-SC-CURRENT-PREFIX           PIC X(03).
012500     03  WS-SC-CURRENT-SUFFIX           PIC X(03).
012600
012700 01  WS-INS-POINT                       PIC 9(03) COMP VALUE ZERO.
012800 01  WS-SHIFT-IDX                       PIC 9(03) COMP VALUE ZERO.
012900
013000*----------------------------------------------------------------
013100*    RUN CONTROL TOTALS -- DISPLAYED AT JOB END FOR THE
013200*    OPERATOR TO EYEBALL AGAINST THE PRIOR STEP'S COUNTS.
013300*----------------------------------------------------------------
013400 01  WS-GRAND-TOTALS.
013500     03  WS-GT-PAID                     PIC S9(13)V99 VALUE ZERO.
013600     03  WS-GT-DEDUCTED                 PIC S9(13)V99 VALUE ZERO.
013700     03  WS-GT-DEPOSITED                PIC S9(13)V99 VALUE ZERO.
013800     03  FILLER                         PIC X(05).
013900 01  WS-GRAND-TOTALS-FLAT REDEFINES WS-GRAND-TOTALS
014000                                      PIC X(50).
014100
014200 PROCEDURE DIVISION.
014300 DECLARATIVES.
014400 Trans-Handler SECTION.
014500     USE AFTER ERROR PROCEDURE ON TRANS-FILE.
014600 Trans-Status-Check.
014700     DISPLAY "SECSUM26 - TRANS-FILE I/O ERROR."
014800     DISPLAY "STATUS CODE: [" FS-TRANS-FILE "]."
014900     STOP RUN.
015000
015100 Section-Handler SECTION.
015200     USE AFTER ERROR PROCEDURE ON SECTION-FILE.
015300 Section-Status-Check.
015400     DISPLAY "SECSUM26 - SECTION-FILE I/O ERROR."
015500     DISPLAY "STATUS CODE: [" FS-SECTION-FILE "]."
015600     STOP RUN.
015700 END DECLARATIVES.
015800
015900 MAIN-PARAGRAPH.
016000     PERFORM 100000-BEGIN-INITIALIZE
016100        THRU 100000-END-INITIALIZE
016200
016300     PERFORM 200000-BEGIN-ACCUM-TRANS
016400        THRU 200000-END-ACCUM-TRANS
016500       UNTIL WS-TRANS-EOF-Y
016600
016700     PERFORM 300000-BEGIN-WRITE-SECTION-FILE
016800        THRU 300000-END-WRITE-SECTION-FILE
016900
017000     PERFORM 900000-BEGIN-FINISH
017100        THRU 900000-END-FINISH
017200
017300     STOP RUN.
017400
017500 100000-BEGIN-INITIALIZE.
017600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
017700
017800     DISPLAY "SECSUM26 - 26AS SECTION-WISE SUMMARIZER."
017900     DISPLAY "RUN DATE: [" WS-RUN-DATE "]."
018000
018100     OPEN INPUT  TRANS-FILE
018200     OPEN OUTPUT SECTION-FILE.
018300 100000-END-INITIALIZE.
018400     EXIT.
018500
018600 200000-BEGIN-ACCUM-TRANS.
018700     READ TRANS-FILE
018800       AT END
018900          SET WS-TRANS-EOF-Y     TO TRUE
019000       NOT AT END
019100          ADD CTE-01             TO WS-TRANS-READ
019200          MOVE TR-SECTION-CODE   TO WS-SC-CURRENT-CODE
019300          PERFORM 210000-FIND-OR-INSERT-SECTION
019400             THRU 210000-EXIT
019500          ADD TR-AMOUNT-PAID     TO WS-SC-PAID(IDX-SC)
019600          ADD TR-TAX-DEDUCTED    TO WS-SC-DEDUCTED(IDX-SC)
019700          ADD TR-TDS-DEPOSITED   TO WS-SC-DEPOSITED(IDX-SC)
019800     END-READ.
019900 200000-END-ACCUM-TRANS.
020000     EXIT.
020100
020200*----------------------------------------------------------------
020300*    210000-FIND-OR-INSERT-SECTION -- LOCATES WS-SC-CURRENT-CODE
020400*    IN THE ASCENDING TABLE, INSERTING A NEW ZERO-VALUE ENTRY IN
020500*    ITS PROPER PLACE IF NOT ALREADY PRESENT.  ON EXIT, IDX-SC
020600*    POINTS AT THE ENTRY TO BE UPDATED.
020700*----------------------------------------------------------------
020800 210000-FIND-OR-INSERT-SECTION.
020900     PERFORM 210100-SCAN-ONE-SLOT THRU 210100-EXIT
021000        VARYING IDX-SC FROM 1 BY 1
021100          UNTIL IDX-SC > WS-SC-TABLE-CNT
021200             OR WS-SC-CODE(IDX-SC) NOT LESS THAN
021300                WS-SC-CURRENT-CODE
021400
021500     IF IDX-SC > WS-SC-TABLE-CNT
021600        OR WS-SC-CODE(IDX-SC) NOT EQUAL TO WS-SC-CURRENT-CODE
021700        PERFORM 210200-INSERT-NEW-SLOT THRU 210200-EXIT
021800     END-IF.
021900 210000-EXIT.
022000     EXIT.
022100
022200 210100-SCAN-ONE-SLOT.
022300     CONTINUE.
022400 210100-EXIT.
022500     EXIT.
022600
022700 210200-INSERT-NEW-SLOT.
022800     MOVE IDX-SC TO WS-INS-POINT
022900
023000     IF WS-SC-TABLE-CNT NOT LESS THAN WS-SC-MAX-LIM
023100        DISPLAY "SECSUM26 - SECTION TABLE FULL - ABEND."
023200        STOP RUN
023300     END-IF
023400
023500     PERFORM 210300-SHIFT-ONE-SLOT-DOWN THRU 210300-EXIT
023600        VARYING WS-SHIFT-IDX FROM WS-SC-TABLE-CNT BY -1
023700          UNTIL WS-SHIFT-IDX < WS-INS-POINT
023800
023900     ADD 1 TO WS-SC-TABLE-CNT
024000     SET IDX-SC TO WS-INS-POINT
024100     MOVE WS-SC-CURRENT-CODE TO WS-SC-CODE(IDX-SC)
024200     MOVE ZERO TO WS-SC-PAID(IDX-SC)
024300     MOVE ZERO TO WS-SC-DEDUCTED(IDX-SC)
024400     MOVE ZERO TO WS-SC-DEPOSITED(IDX-SC)
024500
024600     DISPLAY "SECSUM26 - NEW SECTION CODE ADDED - PREFIX ["
024700              WS-SC-CURRENT-PREFIX "] SUFFIX ["
024800              WS-SC-CURRENT-SUFFIX "] TABLE SIZE ["
024900              WS-SC-TABLE-CNT "]."
025000 210200-EXIT.
025100     EXIT.
025200
025300 210300-SHIFT-ONE-SLOT-DOWN.
025400     SET IDX-SC TO WS-SHIFT-IDX
025500     ADD 1 TO IDX-SC
025600     MOVE WS-SC-TABLE(WS-SHIFT-IDX) TO WS-SC-TABLE(IDX-SC).
025700 210300-EXIT.
025800     EXIT.
025900
026000 300000-BEGIN-WRITE-SECTION-FILE.
026100     PERFORM 300100-WRITE-ONE-SECTION THRU 300100-EXIT
026200        VARYING IDX-SC FROM 1 BY 1
026300          UNTIL IDX-SC > WS-SC-TABLE-CNT.
026400 300000-END-WRITE-SECTION-FILE.
026500     EXIT.
026600
026700 300100-WRITE-ONE-SECTION.
026800     MOVE SPACES                  TO SC-SECTION-RECORD
026900     MOVE WS-SC-CODE(IDX-SC)      TO SC-SECTION-CODE
027000     MOVE WS-SC-PAID(IDX-SC)      TO SC-TOT-PAID
027100     MOVE WS-SC-DEDUCTED(IDX-SC)  TO SC-TOT-DEDUCTED
027200     MOVE WS-SC-DEPOSITED(IDX-SC) TO SC-TOT-DEPOSITED
027300     WRITE SC-SECTION-RECORD
027400     ADD 1 TO WS-SECTIONS-WRITTEN
027500     ADD WS-SC-PAID(IDX-SC)       TO WS-GT-PAID
027600     ADD WS-SC-DEDUCTED(IDX-SC)   TO WS-GT-DEDUCTED
027700     ADD WS-SC-DEPOSITED(IDX-SC)  TO WS-GT-DEPOSITED.
027800 300100-EXIT.
027900     EXIT.
028000
028100 900000-BEGIN-FINISH.
028200     CLOSE TRANS-FILE
028300     CLOSE SECTION-FILE
028400
028500     DISPLAY SPACE
028600     DISPLAY "SECSUM26 - RUN COMPLETE."
028700     DISPLAY "TRANS RECORDS READ     : [" WS-TRANS-READ "]."
028800     DISPLAY "SECTIONS WRITTEN       : ["
028900              WS-SECTIONS-WRITTEN "]."
029000     DISPLAY "CONTROL TOTAL (RAW)    : ["
029100              WS-GRAND-TOTALS-FLAT "]."
029200 900000-END-FINISH.
029300     EXIT.
029400
029500 END PROGRAM SECSUM26.
