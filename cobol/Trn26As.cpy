000100*****************************************************************
000200*                                                               *
000300*    TRN26AS  --  26AS TDS TRANSACTION RECORD LAYOUT            *
000400*    COMMON COPYBOOK FOR THE 26AS TDS SUMMARIZER BATCH SUITE    *
000500*                                                               *
000600*****************************************************************
000700*
000800*  ONE OCCURRENCE OF THIS RECORD IS WRITTEN BY EXTR26AS FOR
000900*  EVERY QUALIFYING DETAIL LINE FOUND ON THE 26AS STATEMENT.
001000*  SECSUM26 AND PTYSUM26 BOTH READ THE SAME LAYOUT BACK IN AS
001100*  INPUT.  KEEP THIS MEMBER IN STEP ACROSS ALL THREE PROGRAMS --
001200*  A CHANGE HERE MEANS A RECOMPILE OF EXTR26AS, SECSUM26 AND
001300*  PTYSUM26.
001400*
001500*  FIXED LENGTH 95 BYTES.  40 + 10 + 6 + 13 + 13 + 13 = 95.
001600*  NO SLACK BYTES ARE CARRIED IN THIS RECORD -- THE TRANS-FILE
001700*  IS SHARED WITH THE MAINFRAME EXTRACT JOB AND ITS RECORD
001800*  LENGTH IS FIXED BY THE JCL DD STATEMENT.  DO NOT ADD FILLER.
001900*
002000*  MAINTENANCE
002100*  ----------- ------- ------- -------------------------------
002200*  DATE-WRITTEN 1988   RAG     ORIGINAL LAYOUT.
002300*  1998-11-02   RAG    Y2K01   REVIEWED FOR Y2K -- NO DATE
002400*                              FIELDS IN THIS RECORD, NO CHANGE
002500*                              REQUIRED.
002600*  2004-06-14   PKM    CR0714  ADDED TDS-DEPOSITED FIELD WHEN
002700*                              THE DEPARTMENT SPLIT OUT THE
002800*                              DEPOSITED-WITH-GOVERNMENT AMOUNT
002900*                              FROM TAX-DEDUCTED.
003000*
003100 01  TR-TRANS-RECORD.
003200     03  TR-DEDUCTOR-NAME        PIC X(40).
003300*        NAME OF DEDUCTOR IN EFFECT WHEN THE DETAIL LINE WAS
003400*        READ.  MAY BE SPACES IF NO HEADER LINE PRECEDED THE
003500*        DETAIL LINE ON THE STATEMENT.
003600     03  TR-DEDUCTOR-TAN         PIC X(10).
003700*        TAN OF DEDUCTOR IN EFFECT.  10-CHARACTER ALPHANUMERIC,
003800*        E.G. AAAA99999A.
003900     03  TR-SECTION-CODE         PIC X(06).
004000*        TAX SECTION CODE, E.G. 194A, 194C, 194J.
004100     03  TR-AMOUNT-PAID          PIC S9(11)V99.
004200*        GROSS AMOUNT PAID/CREDITED, COMMAS ALREADY STRIPPED.
004300     03  TR-TAX-DEDUCTED         PIC S9(11)V99.
004400*        TAX DEDUCTED AT SOURCE.
004500     03  TR-TDS-DEPOSITED        PIC S9(11)V99.
004600*        TDS DEPOSITED WITH THE GOVERNMENT.
