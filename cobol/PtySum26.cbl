000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PTYSUM26.
000300 AUTHOR.        R A GUPTA.
000400 INSTALLATION.  TAX OPERATIONS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  APRIL 1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*   PTYSUM26  --  FORM 26AS TDS PARTY-WISE SUMMARIZER           *
001200*                                                               *
001300*   READS SECTION-FILE (BUILT BY SECSUM26) FIRST, TO FIX THE    *
001400*   ASCENDING ORDER OF SECTION CODES USED AS THE CROSSTAB       *
001500*   COLUMN LIST.  THEN READS TRANS-FILE (BUILT BY EXTR26AS)     *
001600*   AND ACCUMULATES, FOR EACH DISTINCT DEDUCTOR (NAME + TAN),   *
001700*   ITS OVERALL TOTALS AND ITS TAX-DEDUCTED BROKEN OUT BY       *
001800*   SECTION.  WRITES ONE PARTY-FILE RECORD PER DISTINCT         *
001900*   DEDUCTOR, IN ASCENDING NAME/TAN ORDER.  THIRD STEP OF THE   *
002000*   26AS SUMMARIZER SUITE.                                     *
002100*                                                               *
002200*****************************************************************
002300*
002400*   CHANGE LOG
002500*   ----------- ------- ------- -------------------------------
002600*   1988-04-11  RAG     -----   ORIGINAL PROGRAM.
002700*   1991-02-04  KLM     TX0219  ADDED THE PER-SECTION CROSSTAB
002800*                               CELLS -- PREVIOUSLY THIS STEP
002900*                               ONLY WROTE THE THREE OVERALL
003000*                               PARTY TOTALS.
003100*   1998-11-02  RAG     Y2K01   Y2K REVIEW -- NO DATE FIELDS
003200*                               ACCUMULATED IN THIS UNIT, NO
003300*                               CHANGE REQUIRED.
003400*   2001-08-17  PKM     TX0450  SWITCHED THE PARTY TABLE FROM
003500*                               AN END-OF-RUN SORT TO IN-LINE
003600*                               ASCENDING INSERTION, TO MATCH
003700*                               THE CHANGE MADE THAT SAME
003800*                               RELEASE IN SECSUM26.
003900*   2004-06-14  PKM     CR0714  CARRIES THE NEW TDS-DEPOSITED
004000*                               TOTAL (SEE TRN26AS COPYBOOK).
004100*   2008-09-30  SBN     CR0966  SPLIT OUT OF SUM26A -- THIS
004200*                               PROGRAM NOW OWNS ALL PARTY AND
004300*                               CROSSTAB LOGIC.
004400*   2011-03-02  SBN     TX0588  RAISED WS-MAX-SECT FROM 20 TO
004500*                               30 AND WS-PY-MAX-LIM FROM 200
004600*                               TO 400 FOR THE LARGER DEDUCTOR
004700*                               BASE ON THE STATE PAYROLL FEED.
004800*   2012-05-03  SBN     TX0611  DROPPED A LEFTOVER MOVE INTO
004900*                               WS-SECT-LIST-CODE(IDX-SECT-LIST) IN
005000*                               200000-BEGIN-ACCUM-TRANS -- IT WAS
005100*                               CLOBBERING THE FIXED COLUMN LIST
005200*                               BUILT AT 150000 WITH EACH DETAIL
005300*                               LINE'S OWN SECTION CODE, GARBLING
005400*                               THE CROSSTAB HEADINGS ON A LONG RUN.
005500*   2013-08-19  RAG     TX0742  DROPPED THE UPSI-0 OPERATOR SWITCH,
005600*                               THE C01 PRINTER CHANNEL, AND THE
005700*                               COLUMN-LIST/TAN-CHECK TRACE LINES
005800*                               THEY GUARDED -- NEITHER WAS EVER
005900*                               TURNED ON IN PRODUCTION.  THE TAN
006000*                               CHECK LETTER NOW DISPLAYS
006100*                               UNCONDITIONALLY WHEN A NEW PARTY
006200*                               IS ADDED TO THE TABLE AT 220200.
006300*
006400 ENVIRONMENT DIVISION.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT OPTIONAL SECTION-FILE ASSIGN TO SECT26A
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-SECTION-FILE.
007000
007100     SELECT OPTIONAL TRANS-FILE ASSIGN TO TRANS26A
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-TRANS-FILE.
007400
007500     SELECT OPTIONAL PARTY-FILE ASSIGN TO PARTY26A
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS FS-PARTY-FILE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SECTION-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 60 CHARACTERS
008400     DATA RECORD IS SC-SECTION-RECORD.
008500 01  SC-SECTION-RECORD.
008600     03  SC-SECTION-CODE                PIC X(06).
008700     03  SC-TOT-PAID                    PIC S9(13)V99.
008800     03  SC-TOT-DEDUCTED                PIC S9(13)V99.
008900     03  SC-TOT-DEPOSITED               PIC S9(13)V99.
009000     03  FILLER                         PIC X(09).
009100
009200 FD  TRANS-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 95 CHARACTERS
009500     DATA RECORD IS TR-TRANS-RECORD.
009600 COPY TRN26AS.
009700
009800 FD  PARTY-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 1000 CHARACTERS
010100     DATA RECORD IS PY-PARTY-RECORD.
010200 01  PY-PARTY-RECORD.
010300     03  PY-DEDUCTOR-NAME               PIC X(40).
010400     03  PY-DEDUCTOR-TAN                PIC X(10).
010500     03  PY-TOT-PAID                    PIC S9(13)V99.
010600     03  PY-TOT-DEDUCTED                PIC S9(13)V99.
010700     03  PY-TOT-DEPOSITED                PIC S9(13)V99.
010800     03  PY-SECT-COUNT                  PIC 9(03).
010900     03  PY-SECT-CELL OCCURS 30 TIMES.
011000         05  PY-SECT-CELL-CODE          PIC X(06).
011100         05  PY-SECT-CELL-DEDUCTED      PIC S9(13)V99.
011200     03  FILLER                         PIC X(272).
011300*        728 BYTES OF NAMED DATA PLUS THIS PAD BRINGS THE
011400*        RECORD TO AN EVEN 1000 BYTES -- ROOM TO RAISE
011500*        WS-MAX-SECT WITHOUT WIDENING THE PARTY-FILE LRECL
011600*        AGAIN THE WAY TX0588 HAD TO.
011700
011800 WORKING-STORAGE SECTION.
011900 77  FS-SECTION-FILE                    PIC 9(02) VALUE ZEROES.
012000 77  FS-TRANS-FILE                      PIC 9(02) VALUE ZEROES.
012100 77  FS-PARTY-FILE                      PIC 9(02) VALUE ZEROES.
012200
012300 78  CTE-01                             VALUE 01.
012400 78  WS-MAX-SECT                        VALUE 30.
012500 78  WS-PY-MAX-LIM                      VALUE 400.
012600
012700 01  WS-SECTION-EOF-SW                  PIC X(01) VALUE 'N'.
012800     88  WS-SECTION-EOF-N                          VALUE 'N'.
012900     88  WS-SECTION-EOF-Y                           VALUE 'Y'.
013000
013100 01  WS-TRANS-EOF-SW                    PIC X(01) VALUE 'N'.
013200     88  WS-TRANS-EOF-N                            VALUE 'N'.
013300     88  WS-TRANS-EOF-Y                            VALUE 'Y'.
013400
013500 01  WS-RUN-DATE                        PIC 9(08) VALUE ZEROES.
013600 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
013700     03  WS-RUN-YEAR                    PIC 9(04).
013800     03  WS-RUN-MONTH                   PIC 9(02).
013900     03  WS-RUN-DAY                     PIC 9(02).
014000
014100 01  WS-RUN-COUNTERS.
014200     03  WS-SECTIONS-READ               PIC 9(07) COMP.
014300     03  WS-TRANS-READ                  PIC 9(07) COMP.
014400     03  WS-PARTIES-WRITTEN             PIC 9(07) COMP.
014500     03  FILLER                         PIC X(04).
014600
014700*----------------------------------------------------------------
014800*    SECTION COLUMN LIST -- LOADED FROM SECTION-FILE BY
014900*    150000-BEGIN-LOAD-SECTION-LIST BEFORE ANY TRANS-FILE
015000*    RECORD IS READ.  FIXES THE CROSSTAB COLUMN ORDER.
015100*----------------------------------------------------------------
015200 01  WS-SECT-LIST-CNT                   PIC 9(03) COMP VALUE ZERO.
015300 01  WS-SECT-LIST OCCURS 1 TO 30 TIMES
015400                  DEPENDING ON WS-SECT-LIST-CNT
015500                  INDEXED BY IDX-SECT-LIST.
015600     03  WS-SECT-LIST-CODE              PIC X(06).
015700
015800*----------------------------------------------------------------
015900*    PARTY ACCUMULATOR TABLE -- KEPT IN ASCENDING NAME/TAN
016000*    ORDER AT ALL TIMES BY 220000-FIND-OR-INSERT-PARTY.
016100*----------------------------------------------------------------
016200 01  WS-PY-TABLE-CNT                    PIC 9(03) COMP VALUE ZERO.
016300 01  WS-PY-TABLE OCCURS 1 TO 400 TIMES
016400                 DEPENDING ON WS-PY-TABLE-CNT
016500                 INDEXED BY IDX-PY.
016600     03  WS-PY-KEY.
016700         05  WS-PY-NAME                 PIC X(40).
016800         05  WS-PY-TAN                  PIC X(10).
016900     03  WS-PY-PAID     SIGN IS LEADING SEPARATE
017000                                         PIC S9(13)V99.
017100     03  WS-PY-DEDUCTED SIGN IS LEADING SEPARATE
017200                                         PIC S9(13)V99.
017300     03  WS-PY-DEPOSITED SIGN IS LEADING SEPARATE
017400                                         PIC S9(13)V99.
017500     03  WS-PY-CELL OCCURS 30 TIMES.
017600         05  WS-PY-CELL-DEDUCTED SIGN IS LEADING SEPARATE
017700                                         PIC S9(13)V99.
017800     03  FILLER                         PIC X(04).
017900
018000 01  WS-PY-CURRENT-NAME                 PIC X(40) VALUE SPACES.
018100 01  WS-PY-CURRENT-TAN                  PIC X(10) VALUE SPACES.
018200 01  WS-PY-CURRENT-KEY.
018300     03  WS-PY-CURRENT-KEY-NAME         PIC X(40).
018400     03  WS-PY-CURRENT-KEY-TAN          PIC X(10).
018500 01  WS-PY-CURRENT-KEY-DATES REDEFINES WS-PY-CURRENT-KEY.
018600     03  FILLER                         PIC X(40).
018700     03  WS-PY-CURRENT-TAN-ASSESS-YR    PIC X(04).
018800     03  WS-PY-CURRENT-TAN-SERIAL       PIC X(05).
018900     03  WS-PY-CURRENT-TAN-CHECK        PIC X(01).
019000*        TAN LAYOUT IS 4 ASSESSING-OFFICER CHARS, 5 SERIAL
019100*        DIGITS, 1 CHECK LETTER.  THIS REDEFINE EXISTS SO
019200*        220200-INSERT-NEW-SLOT CAN ECHO THE CHECK LETTER
019300*        SEPARATELY WHEN A NEW PARTY IS ADDED TO THE TABLE.
019400
019500 01  WS-INS-POINT                       PIC 9(03) COMP VALUE ZERO.
019600 01  WS-SHIFT-IDX                       PIC 9(03) COMP VALUE ZERO.
019700 01  WS-COL-IDX                         PIC 9(03) COMP VALUE ZERO.
019800 01  WS-CELL-FOUND-SW                   PIC X(01) VALUE 'N'.
019900     88  WS-CELL-FOUND                             VALUE 'Y'.
020000     88  WS-CELL-NOT-FOUND                         VALUE 'N'.
020100
020200*----------------------------------------------------------------
020300*    RUN CONTROL TOTALS.
020400*----------------------------------------------------------------
020500 01  WS-GRAND-TOTALS.
020600     03  WS-GT-PAID                     PIC S9(13)V99 VALUE ZERO.
020700     03  WS-GT-DEDUCTED                 PIC S9(13)V99 VALUE ZERO.
020800     03  WS-GT-DEPOSITED                PIC S9(13)V99 VALUE ZERO.
020900     03  FILLER                         PIC X(05).
021000 01  WS-GRAND-TOTALS-FLAT REDEFINES WS-GRAND-TOTALS
021100                                      PIC X(50).
021200
021300 PROCEDURE DIVISION.
021400 DECLARATIVES.
021500 Section-Handler SECTION.
021600     USE AFTER ERROR PROCEDURE ON SECTION-FILE.
021700 Section-Status-Check.
021800     DISPLAY "PTYSUM26 - SECTION-FILE I/O ERROR."
021900     DISPLAY "STATUS CODE: [" FS-SECTION-FILE "]."
022000     STOP RUN.
022100
022200 Trans-Handler SECTION.
022300     USE AFTER ERROR PROCEDURE ON TRANS-FILE.
022400 Trans-Status-Check.
022500     DISPLAY "PTYSUM26 - TRANS-FILE I/O ERROR."
022600     DISPLAY "STATUS CODE: [" FS-TRANS-FILE "]."
022700     STOP RUN.
022800
022900 Party-Handler SECTION.
023000     USE AFTER ERROR PROCEDURE ON PARTY-FILE.
023100 Party-Status-Check.
023200     DISPLAY "PTYSUM26 - PARTY-FILE I/O ERROR."
023300     DISPLAY "STATUS CODE: [" FS-PARTY-FILE "]."
023400     STOP RUN.
023500 END DECLARATIVES.
023600
023700 MAIN-PARAGRAPH.
023800     PERFORM 100000-BEGIN-INITIALIZE
023900        THRU 100000-END-INITIALIZE
024000
024100     PERFORM 150000-BEGIN-LOAD-SECTION-LIST
024200        THRU 150000-END-LOAD-SECTION-LIST
024300
024400     PERFORM 200000-BEGIN-ACCUM-TRANS
024500        THRU 200000-END-ACCUM-TRANS
024600       UNTIL WS-TRANS-EOF-Y
024700
024800     PERFORM 300000-BEGIN-WRITE-PARTY-FILE
024900        THRU 300000-END-WRITE-PARTY-FILE
025000
025100     PERFORM 900000-BEGIN-FINISH
025200        THRU 900000-END-FINISH
025300
025400     STOP RUN.
025500
025600 100000-BEGIN-INITIALIZE.
025700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
025800
025900     DISPLAY "PTYSUM26 - 26AS PARTY-WISE SUMMARIZER."
026000     DISPLAY "RUN DATE: [" WS-RUN-DATE "]."
026100
026200     OPEN INPUT  SECTION-FILE
026300     OPEN INPUT  TRANS-FILE
026400     OPEN OUTPUT PARTY-FILE.
026500 100000-END-INITIALIZE.
026600     EXIT.
026700
026800*----------------------------------------------------------------
026900*    150000-BEGIN-LOAD-SECTION-LIST -- READS SECTION-FILE TO
027000*    END OF FILE, ONE PASS, TO FIX THE ASCENDING COLUMN ORDER
027100*    THE CROSSTAB CELLS WILL BE KEPT IN.  SECTION-FILE IS
027200*    ALREADY IN ASCENDING SECTION-CODE ORDER (SECSUM26 WRITES
027300*    IT THAT WAY), SO WE SIMPLY APPEND -- NO SEARCH NEEDED.
027400*----------------------------------------------------------------
027500 150000-BEGIN-LOAD-SECTION-LIST.
027600     READ SECTION-FILE
027700       AT END
027800          SET WS-SECTION-EOF-Y TO TRUE
027900     END-READ
028000
028100     PERFORM 150100-LOAD-ONE-SECTION THRU 150100-EXIT
028200        UNTIL WS-SECTION-EOF-Y.
028300 150000-END-LOAD-SECTION-LIST.
028400     EXIT.
028500
028600 150100-LOAD-ONE-SECTION.
028700     IF WS-SECT-LIST-CNT NOT LESS THAN WS-MAX-SECT
028800        DISPLAY "PTYSUM26 - SECTION COLUMN LIST FULL - ABEND."
028900        STOP RUN
029000     END-IF
029100
029200     ADD 1 TO WS-SECT-LIST-CNT
029300     SET IDX-SECT-LIST TO WS-SECT-LIST-CNT
029400     MOVE SC-SECTION-CODE TO WS-SECT-LIST-CODE(IDX-SECT-LIST)
029500     ADD 1 TO WS-SECTIONS-READ
029600
029700     READ SECTION-FILE
029800       AT END
029900          SET WS-SECTION-EOF-Y TO TRUE
030000     END-READ.
030100 150100-EXIT.
030200     EXIT.
030300
030400 200000-BEGIN-ACCUM-TRANS.
030500     READ TRANS-FILE
030600       AT END
030700          SET WS-TRANS-EOF-Y     TO TRUE
030800       NOT AT END
030900          ADD CTE-01              TO WS-TRANS-READ
031000          MOVE TR-DEDUCTOR-NAME   TO WS-PY-CURRENT-KEY-NAME
031100          MOVE TR-DEDUCTOR-TAN    TO WS-PY-CURRENT-KEY-TAN
031200          PERFORM 220000-FIND-OR-INSERT-PARTY
031300             THRU 220000-EXIT
031400          ADD TR-AMOUNT-PAID      TO WS-PY-PAID(IDX-PY)
031500          ADD TR-TAX-DEDUCTED     TO WS-PY-DEDUCTED(IDX-PY)
031600          ADD TR-TDS-DEPOSITED    TO WS-PY-DEPOSITED(IDX-PY)
031700          PERFORM 240000-FIND-SECTION-COLUMN
031800             THRU 240000-EXIT
031900          IF WS-CELL-FOUND
032000             ADD TR-TAX-DEDUCTED  TO WS-PY-CELL-DEDUCTED
032100                                        (IDX-PY WS-COL-IDX)
032200          END-IF
032300     END-READ.
032400 200000-END-ACCUM-TRANS.
032500     EXIT.
032600
032700*----------------------------------------------------------------
032800*    220000-FIND-OR-INSERT-PARTY -- SAME ASCENDING-TABLE LOGIC
032900*    AS SECSUM26'S SECTION TABLE, KEYED ON NAME + TAN.
033000*----------------------------------------------------------------
033100 220000-FIND-OR-INSERT-PARTY.
033200     PERFORM 220100-SCAN-ONE-SLOT THRU 220100-EXIT
033300        VARYING IDX-PY FROM 1 BY 1
033400          UNTIL IDX-PY > WS-PY-TABLE-CNT
033500             OR WS-PY-KEY(IDX-PY) NOT LESS THAN
033600                WS-PY-CURRENT-KEY
033700
033800     IF IDX-PY > WS-PY-TABLE-CNT
033900        OR WS-PY-KEY(IDX-PY) NOT EQUAL TO WS-PY-CURRENT-KEY
034000        PERFORM 220200-INSERT-NEW-SLOT THRU 220200-EXIT
034100     END-IF.
034200 220000-EXIT.
034300     EXIT.
034400
034500 220100-SCAN-ONE-SLOT.
034600     CONTINUE.
034700 220100-EXIT.
034800     EXIT.
034900
035000 220200-INSERT-NEW-SLOT.
035100     MOVE IDX-PY TO WS-INS-POINT
035200
035300     IF WS-PY-TABLE-CNT NOT LESS THAN WS-PY-MAX-LIM
035400        DISPLAY "PTYSUM26 - PARTY TABLE FULL - ABEND."
035500        STOP RUN
035600     END-IF
035700
035800     PERFORM 220300-SHIFT-ONE-SLOT-DOWN THRU 220300-EXIT
035900        VARYING WS-SHIFT-IDX FROM WS-PY-TABLE-CNT BY -1
036000          UNTIL WS-SHIFT-IDX < WS-INS-POINT
036100
036200     ADD 1 TO WS-PY-TABLE-CNT
036300     SET IDX-PY TO WS-INS-POINT
036400     MOVE WS-PY-CURRENT-KEY  TO WS-PY-KEY(IDX-PY)
036500     MOVE ZERO TO WS-PY-PAID(IDX-PY)
036600     MOVE ZERO TO WS-PY-DEDUCTED(IDX-PY)
036700     MOVE ZERO TO WS-PY-DEPOSITED(IDX-PY)
036800
036900     PERFORM 220400-ZERO-ONE-CELL-ROW THRU 220400-EXIT
037000        VARYING WS-COL-IDX FROM 1 BY 1
037100          UNTIL WS-COL-IDX > WS-MAX-SECT
037200
037300     DISPLAY "PTYSUM26 - NEW PARTY ADDED - TAN CHECK LETTER ["
037400              WS-PY-CURRENT-TAN-CHECK "] TABLE SIZE ["
037500              WS-PY-TABLE-CNT "]."
037600 220200-EXIT.
037700     EXIT.
037800
037900 220300-SHIFT-ONE-SLOT-DOWN.
038000     SET IDX-PY TO WS-SHIFT-IDX
038100     ADD 1 TO IDX-PY
038200     MOVE WS-PY-TABLE(WS-SHIFT-IDX) TO WS-PY-TABLE(IDX-PY).
038300 220300-EXIT.
038400     EXIT.
038500
038600 220400-ZERO-ONE-CELL-ROW.
038700     MOVE ZERO TO WS-PY-CELL-DEDUCTED(IDX-PY WS-COL-IDX).
038800 220400-EXIT.
038900     EXIT.
039000
039100*----------------------------------------------------------------
039200*    240000-FIND-SECTION-COLUMN -- LOCATES THE CROSSTAB COLUMN
039300*    NUMBER FOR TR-SECTION-CODE (THE CURRENT DETAIL LINE) BY
039400*    SCANNING THE FIXED COLUMN LIST BUILT ONCE AT 150000.  A CODE
039500*    THAT NEVER APPEARED IN SECTION-FILE (SHOULD NOT HAPPEN --
039600*    SECSUM26 BUILDS THAT LIST FROM THE SAME TRANS-FILE) LEAVES
039700*    WS-CELL-NOT-FOUND SET AND THE DETAIL LINE'S TAX-DEDUCTED
039800*    AMOUNT IS SIMPLY NOT CROSSED INTO ANY COLUMN.
039900*----------------------------------------------------------------
040000 240000-FIND-SECTION-COLUMN.
040100     SET WS-CELL-NOT-FOUND TO TRUE
040200
040300     PERFORM 240100-TEST-ONE-COLUMN THRU 240100-EXIT
040400        VARYING WS-COL-IDX FROM 1 BY 1
040500          UNTIL WS-COL-IDX > WS-SECT-LIST-CNT
040600             OR WS-CELL-FOUND.
040700 240000-EXIT.
040800     EXIT.
040900
041000 240100-TEST-ONE-COLUMN.
041100     IF WS-SECT-LIST-CODE(WS-COL-IDX) = TR-SECTION-CODE
041200        SET WS-CELL-FOUND TO TRUE
041300     END-IF.
041400 240100-EXIT.
041500     EXIT.
041600
041700 300000-BEGIN-WRITE-PARTY-FILE.
041800     PERFORM 300100-WRITE-ONE-PARTY THRU 300100-EXIT
041900        VARYING IDX-PY FROM 1 BY 1
042000          UNTIL IDX-PY > WS-PY-TABLE-CNT.
042100 300000-END-WRITE-PARTY-FILE.
042200     EXIT.
042300
042400 300100-WRITE-ONE-PARTY.
042500     MOVE SPACES                  TO PY-PARTY-RECORD
042600     MOVE WS-PY-NAME(IDX-PY)      TO PY-DEDUCTOR-NAME
042700     MOVE WS-PY-TAN(IDX-PY)       TO PY-DEDUCTOR-TAN
042800     MOVE WS-PY-PAID(IDX-PY)      TO PY-TOT-PAID
042900     MOVE WS-PY-DEDUCTED(IDX-PY)  TO PY-TOT-DEDUCTED
043000     MOVE WS-PY-DEPOSITED(IDX-PY) TO PY-TOT-DEPOSITED
043100     MOVE WS-SECT-LIST-CNT        TO PY-SECT-COUNT
043200
043300     PERFORM 300200-WRITE-ONE-CELL THRU 300200-EXIT
043400        VARYING WS-COL-IDX FROM 1 BY 1
043500          UNTIL WS-COL-IDX > WS-MAX-SECT
043600
043700     WRITE PY-PARTY-RECORD
043800     ADD 1 TO WS-PARTIES-WRITTEN
043900     ADD WS-PY-PAID(IDX-PY)       TO WS-GT-PAID
044000     ADD WS-PY-DEDUCTED(IDX-PY)   TO WS-GT-DEDUCTED
044100     ADD WS-PY-DEPOSITED(IDX-PY)  TO WS-GT-DEPOSITED.
044200 300100-EXIT.
044300     EXIT.
044400
044500 300200-WRITE-ONE-CELL.
044600     IF WS-COL-IDX NOT GREATER THAN WS-SECT-LIST-CNT
044700        MOVE WS-SECT-LIST-CODE(WS-COL-IDX)
044800          TO PY-SECT-CELL-CODE(WS-COL-IDX)
044900        MOVE WS-PY-CELL-DEDUCTED(IDX-PY WS-COL-IDX)
045000          TO PY-SECT-CELL-DEDUCTED(WS-COL-IDX)
045100     ELSE
045200        MOVE SPACES TO PY-SECT-CELL-CODE(WS-COL-IDX)
045300        MOVE ZERO   TO PY-SECT-CELL-DEDUCTED(WS-COL-IDX)
045400     END-IF.
045500 300200-EXIT.
045600     EXIT.
045700
045800 900000-BEGIN-FINISH.
045900     CLOSE SECTION-FILE
046000     CLOSE TRANS-FILE
046100     CLOSE PARTY-FILE
046200
046300     DISPLAY SPACE
046400     DISPLAY "PTYSUM26 - RUN COMPLETE."
046500     DISPLAY "SECTIONS READ          : [" WS-SECTIONS-READ "]."
046600     DISPLAY "TRANS RECORDS READ     : [" WS-TRANS-READ "]."
046700     DISPLAY "PARTIES WRITTEN        : ["
046800              WS-PARTIES-WRITTEN "]."
046900     DISPLAY "CONTROL TOTAL (RAW)    : ["
047000              WS-GRAND-TOTALS-FLAT "]."
047100 900000-END-FINISH.
047200     EXIT.
047300
047400 END PROGRAM PTYSUM26.
