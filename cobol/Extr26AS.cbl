000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EXTR26AS.
000300 AUTHOR.        R A GUPTA.
000400 INSTALLATION.  TAX OPERATIONS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  MARCH 1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*   EXTR26AS  --  FORM 26AS TDS STATEMENT EXTRACTOR             *
001200*                                                               *
001300*   READS THE RENDERED 26AS STATEMENT TEXT (STATEMENT-FILE)     *
001400*   ONE LINE AT A TIME, TRACKS THE CURRENT DEDUCTOR NAME AND    *
001500*   TAN FROM THE MOST RECENT HEADER LINE, AND WRITES ONE         *
001600*   TRANSACTION RECORD TO TRANS-FILE FOR EVERY QUALIFYING       *
001700*   DETAIL LINE.  FIRST STEP OF THE 26AS SUMMARIZER SUITE --    *
001800*   FOLLOWED BY SECSUM26, PTYSUM26 AND RPTWR26A.                *
001900*                                                               *
002000*****************************************************************
002100*
002200*   CHANGE LOG
002300*   ----------- ------- ------- -------------------------------
002400*   1988-03-14  RAG     -----   ORIGINAL PROGRAM.  HANDLES ONLY
002500*                               THE PLAIN-TEXT STATEMENT PATH --
002600*                               PDF RENDERING IS DONE UPSTREAM
002700*                               OF THIS JOB.
002800*   1989-07-02  RAG     TX0114  ADDED SKIP-COUNT DISPLAY AT
002900*                               END OF RUN FOR OPERATOR REVIEW.
003000*   1991-02-19  KLM     TX0233  DEDUCTOR NAME/TAN NOW TAKE THE
003100*                               TEXT AFTER THE *LAST* OCCURRENCE
003200*                               OF "DEDUCTOR" ON THE LINE, NOT
003300*                               THE FIRST -- SOME STATEMENTS
003400*                               REPEAT THE WORD IN A FOOTNOTE.
003500*   1993-10-05  KLM     TX0301  COMMA-STRIPPING FOR THE MONEY
003600*                               COLUMNS ADDED (STATEMENTS FROM
003700*                               THE NEW VENDOR CARRY THOUSANDS
003800*                               SEPARATORS).
003900*   1996-01-11  PKM     TX0355  RAISED WS-MAX-COLS FROM 6 TO 10;
004000*                               VENDOR CHANGED LAYOUT TO CARRY
004100*                               A TRAILING STATUS COLUMN.
004200*   1998-11-02  RAG     Y2K01   Y2K REVIEW -- WS-RUN-DATE IS
004300*                               ALREADY A FULL 4-DIGIT YEAR
004400*                               (SEE WS-RUN-DATE-PARTS BELOW).
004500*                               NO CHANGE REQUIRED TO THIS UNIT.
004600*   1999-04-08  PKM     TX0388  A BAD MONEY COLUMN NOW SKIPS THE
004700*                               LINE SILENTLY INSTEAD OF ABORTING
004800*                               THE RUN -- OPERATIONS ASKED FOR
004900*                               THE JOB TO RUN TO COMPLETION AND
005000*                               REPORT THE SKIP COUNT INSTEAD.
005100*   2004-06-14  PKM     CR0714  TDS-DEPOSITED FIELD ADDED (SEE
005200*                               TRN26AS COPYBOOK) -- NOW COLUMN 5
005300*                               OF THE DETAIL LINE IS CAPTURED
005400*                               IN ADDITION TO COLUMNS 3 AND 4.
005500*   2008-09-30  SBN     CR0966  RENAMED FROM EXTR26 TO EXTR26AS
005600*                               WHEN PTYSUM26 AND RPTWR26A WERE
005700*                               SPLIT OUT OF THE OLD MONOLITHIC
005800*                               SUMMARIZE26 JOB STEP.
005900*   2012-05-03  SBN     TX0611  RESHAPED THE HEADER-LITERAL AND
006000*                               MONEY DE-EDIT SCANS INTO ONE-
006100*                               BYTE-AT-A-TIME PARAGRAPHS PER THE
006200*                               DEPARTMENT'S NEW CODING STANDARD
006300*                               (NO IN-LINE PERFORM BODIES) --
006400*                               NO CHANGE TO THE EXTRACT RULES.
006500*   2013-08-19  RAG     TX0742  210200-CHECK-TAN-LITERAL WAS
006600*                               SCANNING TO THE WRONG BOUND --
006700*                               PASTED OVER FROM THE 16-BYTE NAME
006800*                               LITERAL CHECK AND NEVER SHORTENED
006900*                               FOR THE 15-BYTE TAN LITERAL.  A
007000*                               HEADER WITH "TAN OF DEDUCTOR" IN
007100*                               THE LAST POSSIBLE COLUMN NEVER SET
007200*                               THE FLAG SO THE TAN NEVER LOADED.
007300*   2013-08-19  RAG     TX0742  DROPPED THE UPSI-0 OPERATOR SWITCH
007400*                               AND THE C01 PRINTER CHANNEL FROM
007500*                               SPECIAL-NAMES -- THIS STEP HAS NO
007600*                               PRINTED OUTPUT AND NEVER TESTED THE
007700*                               SWITCH, SO THE ENTRY WAS DEAD.
007800*
007900 ENVIRONMENT DIVISION.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT OPTIONAL STATEMENT-FILE ASSIGN TO STMT26AS
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS FS-STATEMENT-FILE.
008500
008600     SELECT OPTIONAL TRANS-FILE ASSIGN TO TRANS26A
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS  IS FS-TRANS-FILE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  STATEMENT-FILE
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS WS-STMT-FD-REC.
009500 01  WS-STMT-FD-REC                     PIC X(200).
009600
009700 FD  TRANS-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 95 CHARACTERS
010000     DATA RECORD IS TR-TRANS-RECORD.
010100 COPY TRN26AS.
010200
010300 WORKING-STORAGE SECTION.
010400 77  FS-STATEMENT-FILE                  PIC 9(02) VALUE ZEROES.
010500 77  FS-TRANS-FILE                      PIC 9(02) VALUE ZEROES.
010600
010700 78  CTE-01                             VALUE 01.
010800 78  WS-MAX-COLS                        VALUE 10.
010900 78  WS-MIN-DETAIL-COLS                 VALUE 05.
011000
011100 01  WS-STMT-EOF-SW                     PIC X(01) VALUE 'N'.
011200     88  WS-STMT-EOF-N                             VALUE 'N'.
011300     88  WS-STMT-EOF-Y                             VALUE 'Y'.
011400
011500*----------------------------------------------------------------
011600*    RUN-DATE STAMP, DISPLAYED AT JOB START AND JOB END.
011700*----------------------------------------------------------------
011800 01  WS-RUN-DATE                        PIC 9(08) VALUE ZEROES.
011900 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
012000     03  WS-RUN-YEAR                    PIC 9(04).
012100     03  WS-RUN-MONTH                   PIC 9(02).
012200     03  WS-RUN-DAY                     PIC 9(02).
012300
012400*----------------------------------------------------------------
012500*    RUN COUNTERS.
012600*----------------------------------------------------------------
012700 01  WS-RUN-COUNTERS.
012800     03  WS-LINES-READ                  PIC 9(07) COMP.
012900     03  WS-DETAIL-LINES-FOUND          PIC 9(07) COMP.
013000     03  WS-RECS-WRITTEN                PIC 9(07) COMP.
013100     03  WS-LINES-SKIPPED-BAD-MONEY     PIC 9(07) COMP.
013200     03  FILLER                         PIC X(04).
013300
013400*----------------------------------------------------------------
013500*    WORKING COPY OF THE CURRENT INPUT LINE, TRIMMED LENGTH,
013600*    AND THE DEDUCTOR/TAN CONTEXT CARRIED FORWARD BETWEEN LINES.
013700*----------------------------------------------------------------
013800 01  WS-STMT-LINE                       PIC X(200) VALUE SPACES.
013900 01  WS-LINE-LEN                        PIC 9(03) COMP VALUE ZERO.
014000
014100 01  WS-CURR-DEDUCTOR                   PIC X(40)  VALUE SPACES.
014200 01  WS-CURR-TAN                        PIC X(10)  VALUE SPACES.
014300
014400*----------------------------------------------------------------
014500*    "DEDUCTOR" LITERAL SCAN -- LOCATES THE LAST OCCURRENCE OF
014600*    THE WORD "DEDUCTOR" ON THE LINE, AND CHECKS WHETHER THE
014700*    LINE CONTAINS "NAME OF DEDUCTOR" OR "TAN OF DEDUCTOR".
014800*----------------------------------------------------------------
014900 01  WS-HDR-SCAN.
015000     03  WS-DED-POS                     PIC 9(03) COMP VALUE ZERO.
015100     03  WS-DED-VALUE-START             PIC 9(03) COMP VALUE ZERO.
015200     03  WS-TRIM-START                  PIC 9(03) COMP VALUE ZERO.
015300     03  WS-HDR-IS-NAME-SW              PIC X(01) VALUE 'N'.
015400         88  WS-HDR-IS-NAME                        VALUE 'Y'.
015500     03  WS-HDR-IS-TAN-SW               PIC X(01) VALUE 'N'.
015600         88  WS-HDR-IS-TAN                         VALUE 'Y'.
015700     03  WS-SCAN-IDX                    PIC 9(03) COMP VALUE ZERO.
015800     03  FILLER                         PIC X(04).
015900
016000*----------------------------------------------------------------
016100*    COLUMN SPLIT TABLE -- BUILT BY BREAKING WS-STMT-LINE ON
016200*    RUNS OF 2 OR MORE SPACES.  ONLY THE FIRST WS-MAX-COLS
016300*    COLUMNS ARE KEPT; THE BUSINESS RULE ONLY EVER LOOKS AT
016400*    COLUMNS 1, 3, 4 AND 5.
016500*----------------------------------------------------------------
016600 01  WS-COL-WORK-AREA.
016700     03  WS-COL-TABLE OCCURS 10 TIMES
016800                      INDEXED BY IDX-COL   PIC X(24).
016900     03  WS-COL-COUNT                   PIC 9(02) COMP VALUE ZERO.
017000     03  WS-TOKEN-START                 PIC 9(03) COMP VALUE ZERO.
017100     03  WS-TOKEN-END                   PIC 9(03) COMP VALUE ZERO.
017200     03  WS-TOKEN-LEN                   PIC 9(03) COMP VALUE ZERO.
017300     03  WS-SPACE-RUN                   PIC 9(03) COMP VALUE ZERO.
017400     03  FILLER                         PIC X(04).
017500
017600 01  WS-SECTION-TOKEN                   PIC X(06) VALUE SPACES.
017700 01  WS-SECTION-TOKEN-PARTS REDEFINES WS-SECTION-TOKEN.
017800     03  WS-SECTION-PREFIX              PIC X(03).
017900     03  WS-SECTION-SUFFIX              PIC X(03).
018000
018100*----------------------------------------------------------------
018200*    MONEY-COLUMN DE-EDIT WORK AREA -- REUSED FOR EACH OF THE
018300*    THREE MONEY COLUMNS (AMOUNT-PAID, TAX-DEDUCTED, TDS-
018400*    DEPOSITED).  STRIPS COMMAS, VALIDATES THE RESULT IS A
018500*    CLEAN SIGNED NUMBER WITH UP TO 2 DECIMAL PLACES, AND
018600*    ACCUMULATES THE VALUE ONE DIGIT AT A TIME -- NO INTRINSIC
018700*    FUNCTIONS ARE USED, TO KEEP THIS RUNNABLE UNDER THE OLDER
018800*    COMPILER STILL LICENSED ON THE PROD LPAR.
018900*----------------------------------------------------------------
019000 01  WS-MONEY-WORK.
019100     03  WS-MW-RAW                      PIC X(24) VALUE SPACES.
019200     03  WS-MW-CLEAN                    PIC X(24) VALUE SPACES.
019300     03  WS-MW-CLEAN-FIRST REDEFINES WS-MW-CLEAN.
019400         05  WS-MW-CLEAN-SIGN-CHAR      PIC X(01).
019500         05  FILLER                     PIC X(23).
019600     03  WS-MW-CLEAN-LEN                PIC 9(02) COMP VALUE ZERO.
019700     03  WS-MW-START                    PIC 9(02) COMP VALUE ZERO.
019800     03  WS-MW-DOT-POS                  PIC 9(02) COMP VALUE ZERO.
019900     03  WS-MW-FRAC-DIGITS              PIC 9(02) COMP VALUE ZERO.
020000     03  WS-MW-SIGN                     PIC X(01) VALUE '+'.
020100     03  WS-MW-VALID-SW                 PIC X(01) VALUE 'Y'.
020200         88  WS-MW-VALID                           VALUE 'Y'.
020300         88  WS-MW-INVALID                         VALUE 'N'.
020400     03  WS-MW-DIGIT                    PIC 9(01) VALUE ZERO.
020500     03  WS-MW-INT-VALUE                PIC S9(11) VALUE ZERO.
020600     03  WS-MW-FRAC-VALUE               PIC 9(02) VALUE ZERO.
020700     03  WS-MW-RESULT                   PIC S9(11)V99 VALUE ZERO.
020800     03  WS-MW-IDX                      PIC 9(02) COMP VALUE ZERO.
020900     03  FILLER                         PIC X(04).
021000
021100 01  WS-ALL-MONEY-VALID-SW              PIC X(01) VALUE 'Y'.
021200     88  WS-ALL-MONEY-VALID                        VALUE 'Y'.
021300     88  WS-ALL-MONEY-INVALID                      VALUE 'N'.
021400
021500 PROCEDURE DIVISION.
021600 DECLARATIVES.
021700 Statement-Handler SECTION.
021800     USE AFTER ERROR PROCEDURE ON STATEMENT-FILE.
021900 Statement-Status-Check.
022000     DISPLAY "EXTR26AS - STATEMENT-FILE I/O ERROR."
022100     DISPLAY "STATUS CODE: [" FS-STATEMENT-FILE "]."
022200     STOP RUN.
022300
022400 Trans-Handler SECTION.
022500     USE AFTER ERROR PROCEDURE ON TRANS-FILE.
022600 Trans-Status-Check.
022700     DISPLAY "EXTR26AS - TRANS-FILE I/O ERROR."
022800     DISPLAY "STATUS CODE: [" FS-TRANS-FILE "]."
022900     STOP RUN.
023000 END DECLARATIVES.
023100
023200 MAIN-PARAGRAPH.
023300     PERFORM 100000-BEGIN-INITIALIZE
023400        THRU 100000-END-INITIALIZE
023500
023600     PERFORM 200000-BEGIN-PROCESS-STMT-LINE
023700        THRU 200000-END-PROCESS-STMT-LINE
023800       UNTIL WS-STMT-EOF-Y
023900
024000     PERFORM 900000-BEGIN-FINISH
024100        THRU 900000-END-FINISH
024200
024300     STOP RUN.
024400
024500 100000-BEGIN-INITIALIZE.
024600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
024700
024800     DISPLAY "EXTR26AS - 26AS STATEMENT EXTRACTOR."
024900     DISPLAY "RUN DATE: [" WS-RUN-DATE "]."
025000
025100     OPEN INPUT  STATEMENT-FILE
025200     OPEN OUTPUT TRANS-FILE.
025300 100000-END-INITIALIZE.
025400     EXIT.
025500
025600 200000-BEGIN-PROCESS-STMT-LINE.
025700     READ STATEMENT-FILE INTO WS-STMT-FD-REC
025800       AT END
025900          SET WS-STMT-EOF-Y      TO TRUE
026000       NOT AT END
026100          ADD CTE-01             TO WS-LINES-READ
026200          MOVE WS-STMT-FD-REC    TO WS-STMT-LINE
026300          PERFORM 205000-TRIM-LINE-LENGTH
026400             THRU 205000-EXIT
026500          PERFORM 210000-SCAN-DEDUCTOR-HDR
026600             THRU 210000-EXIT
026700          PERFORM 220000-SPLIT-DETAIL-COLUMNS
026800             THRU 220000-EXIT
026900          IF WS-COL-COUNT NOT LESS THAN WS-MIN-DETAIL-COLS
027000             AND WS-SECTION-PREFIX = '194'
027100             PERFORM 230000-EDIT-MONEY-COLUMNS
027200                THRU 230000-EXIT
027300             IF WS-ALL-MONEY-VALID
027400                PERFORM 240000-WRITE-TRANS-REC
027500                   THRU 240000-EXIT
027600             ELSE
027700                ADD 1 TO WS-LINES-SKIPPED-BAD-MONEY
027800             END-IF
027900          END-IF
028000     END-READ.
028100 200000-END-PROCESS-STMT-LINE.
028200     EXIT.
028300
028400*----------------------------------------------------------------
028500*    205000-TRIM-LINE-LENGTH -- BACKS WS-LINE-LEN UP FROM THE
028600*    RIGHT-HAND END OF THE 200-BYTE INPUT AREA UNTIL A NON-SPACE
028700*    BYTE IS FOUND.  THE SCAN ITSELF NEEDS NO WORK PER BYTE, SO
028800*    205010 IS A ONE-LINE STUB -- THE CONDITION ON THE PERFORM
028900*    HEADER DOES THE WHOLE JOB.
029000*----------------------------------------------------------------
029100 205000-TRIM-LINE-LENGTH.
029200     PERFORM 205010-BACK-UP-ONE-BYTE
029300        THRU 205010-EXIT
029400       VARYING WS-LINE-LEN FROM 200 BY -1
029500         UNTIL WS-LINE-LEN = 0
029600            OR WS-STMT-LINE(WS-LINE-LEN:1) NOT = SPACE.
029700 205000-EXIT.
029800     EXIT.
029900
030000 205010-BACK-UP-ONE-BYTE.
030100     CONTINUE.
030200 205010-EXIT.
030300     EXIT.
030400
030500 210000-SCAN-DEDUCTOR-HDR.
030600     MOVE 'N' TO WS-HDR-IS-NAME-SW
030700     MOVE 'N' TO WS-HDR-IS-TAN-SW
030800     MOVE ZERO TO WS-DED-POS
030900
031000     IF WS-LINE-LEN NOT LESS THAN 16
031100        PERFORM 210100-CHECK-NAME-LITERAL
031200           THRU 210100-EXIT
031300        PERFORM 210200-CHECK-TAN-LITERAL
031400           THRU 210200-EXIT
031500     END-IF
031600
031700     IF WS-HDR-IS-NAME OR WS-HDR-IS-TAN
031800        PERFORM 210300-FIND-LAST-DEDUCTOR
031900           THRU 210300-EXIT
032000        IF WS-DED-POS NOT = ZERO
032100           PERFORM 210400-CAPTURE-DEDUCTOR-VALUE
032200              THRU 210400-EXIT
032300        END-IF
032400     END-IF.
032500 210000-EXIT.
032600     EXIT.
032700
032800 210100-CHECK-NAME-LITERAL.
032900     PERFORM 210110-TEST-ONE-NAME-POS
033000        THRU 210110-EXIT
033100       VARYING WS-SCAN-IDX FROM 1 BY 1
033200         UNTIL WS-SCAN-IDX > (WS-LINE-LEN - 15).
033300 210100-EXIT.
033400     EXIT.
033500
033600 210110-TEST-ONE-NAME-POS.
033700     IF WS-STMT-LINE(WS-SCAN-IDX:16) = 'Name of Deductor'
033800        SET WS-HDR-IS-NAME TO TRUE
033900     END-IF.
034000 210110-EXIT.
034100     EXIT.
034200
034300 210200-CHECK-TAN-LITERAL.
034400     PERFORM 210210-TEST-ONE-TAN-POS
034500        THRU 210210-EXIT
034600       VARYING WS-SCAN-IDX FROM 1 BY 1
034700         UNTIL WS-SCAN-IDX > (WS-LINE-LEN - 14).
034800 210200-EXIT.
034900     EXIT.
035000
035100 210210-TEST-ONE-TAN-POS.
035200     IF WS-STMT-LINE(WS-SCAN-IDX:15) = 'TAN of Deductor'
035300        SET WS-HDR-IS-TAN TO TRUE
035400     END-IF.
035500 210210-EXIT.
035600     EXIT.
035700
035800 210300-FIND-LAST-DEDUCTOR.
035900     PERFORM 210310-TEST-ONE-DED-POS
036000        THRU 210310-EXIT
036100       VARYING WS-SCAN-IDX FROM 1 BY 1
036200         UNTIL WS-SCAN-IDX > (WS-LINE-LEN - 7).
036300 210300-EXIT.
036400     EXIT.
036500
036600 210310-TEST-ONE-DED-POS.
036700     IF WS-STMT-LINE(WS-SCAN-IDX:8) = 'Deductor'
036800        MOVE WS-SCAN-IDX TO WS-DED-POS
036900     END-IF.
037000 210310-EXIT.
037100     EXIT.
037200
037300 210400-CAPTURE-DEDUCTOR-VALUE.
037400     COMPUTE WS-DED-VALUE-START = WS-DED-POS + 8
037500     MOVE WS-DED-VALUE-START TO WS-TRIM-START
037600
037700     PERFORM 210410-SKIP-ONE-SPACE
037800        THRU 210410-EXIT
037900       VARYING WS-TRIM-START FROM WS-DED-VALUE-START BY 1
038000         UNTIL WS-TRIM-START > WS-LINE-LEN
038100            OR WS-STMT-LINE(WS-TRIM-START:1) NOT = SPACE
038200
038300     IF WS-HDR-IS-NAME
038400        MOVE SPACES TO WS-CURR-DEDUCTOR
038500     END-IF
038600     IF WS-HDR-IS-TAN
038700        MOVE SPACES TO WS-CURR-TAN
038800     END-IF
038900
039000     IF WS-TRIM-START NOT GREATER THAN WS-LINE-LEN
039100        IF WS-HDR-IS-NAME
039200           MOVE WS-STMT-LINE(WS-TRIM-START:
039300                    WS-LINE-LEN - WS-TRIM-START + 1)
039400                                  TO WS-CURR-DEDUCTOR
039500        END-IF
039600        IF WS-HDR-IS-TAN
039700           MOVE WS-STMT-LINE(WS-TRIM-START:
039800                    WS-LINE-LEN - WS-TRIM-START + 1)
039900                                  TO WS-CURR-TAN
040000        END-IF
040100     END-IF.
040200 210400-EXIT.
040300     EXIT.
040400
040500 210410-SKIP-ONE-SPACE.
040600     CONTINUE.
040700 210410-EXIT.
040800     EXIT.
040900
041000 220000-SPLIT-DETAIL-COLUMNS.
041100     MOVE ZERO  TO WS-COL-COUNT
041200     MOVE ZERO  TO WS-TOKEN-START
041300     MOVE ZERO  TO WS-SPACE-RUN
041400
041500     PERFORM 220100-SCAN-ONE-BYTE
041600        THRU 220100-EXIT
041700       VARYING WS-SCAN-IDX FROM 1 BY 1
041800         UNTIL WS-SCAN-IDX > WS-LINE-LEN
041900
042000     IF WS-TOKEN-START NOT = ZERO
042100        MOVE WS-LINE-LEN TO WS-TOKEN-END
042200        PERFORM 225000-CLOSE-TOKEN
042300           THRU 225000-EXIT
042400     END-IF
042500
042600     MOVE SPACES TO WS-SECTION-TOKEN
042700     IF WS-COL-COUNT NOT LESS THAN 1
042800        MOVE WS-COL-TABLE(1) TO WS-SECTION-TOKEN
042900     END-IF.
043000 220000-EXIT.
043100     EXIT.
043200
043300 220100-SCAN-ONE-BYTE.
043400     IF WS-STMT-LINE(WS-SCAN-IDX:1) = SPACE
043500        ADD 1 TO WS-SPACE-RUN
043600        IF WS-SPACE-RUN = 2 AND WS-TOKEN-START NOT = ZERO
043700           COMPUTE WS-TOKEN-END =
043800                   WS-SCAN-IDX - WS-SPACE-RUN
043900           PERFORM 225000-CLOSE-TOKEN
044000              THRU 225000-EXIT
044100           MOVE ZERO TO WS-TOKEN-START
044200        END-IF
044300     ELSE
044400        IF WS-TOKEN-START = ZERO
044500           MOVE WS-SCAN-IDX TO WS-TOKEN-START
044600        END-IF
044700        MOVE ZERO TO WS-SPACE-RUN
044800     END-IF.
044900 220100-EXIT.
045000     EXIT.
045100
045200 225000-CLOSE-TOKEN.
045300     IF WS-COL-COUNT LESS THAN WS-MAX-COLS
045400        ADD 1 TO WS-COL-COUNT
045500        COMPUTE WS-TOKEN-LEN =
045600                WS-TOKEN-END - WS-TOKEN-START + 1
045700        IF WS-TOKEN-LEN GREATER THAN 24
045800           MOVE 24 TO WS-TOKEN-LEN
045900        END-IF
046000        SET IDX-COL TO WS-COL-COUNT
046100        MOVE SPACES TO WS-COL-TABLE(IDX-COL)
046200        MOVE WS-STMT-LINE(WS-TOKEN-START:WS-TOKEN-LEN)
046300                                  TO WS-COL-TABLE(IDX-COL)
046400     ELSE
046500        ADD 1 TO WS-COL-COUNT
046600     END-IF.
046700 225000-EXIT.
046800     EXIT.
046900
047000 230000-EDIT-MONEY-COLUMNS.
047100     SET WS-ALL-MONEY-VALID TO TRUE
047200
047300     SET IDX-COL TO 3
047400     MOVE WS-COL-TABLE(IDX-COL) TO WS-MW-RAW
047500     PERFORM 231000-EDIT-ONE-MONEY-COLUMN
047600        THRU 231000-EXIT
047700     IF WS-MW-INVALID
047800        SET WS-ALL-MONEY-INVALID TO TRUE
047900     ELSE
048000        MOVE WS-MW-RESULT TO TR-AMOUNT-PAID
048100     END-IF
048200
048300     SET IDX-COL TO 4
048400     MOVE WS-COL-TABLE(IDX-COL) TO WS-MW-RAW
048500     PERFORM 231000-EDIT-ONE-MONEY-COLUMN
048600        THRU 231000-EXIT
048700     IF WS-MW-INVALID
048800        SET WS-ALL-MONEY-INVALID TO TRUE
048900     ELSE
049000        MOVE WS-MW-RESULT TO TR-TAX-DEDUCTED
049100     END-IF
049200
049300     SET IDX-COL TO 5
049400     MOVE WS-COL-TABLE(IDX-COL) TO WS-MW-RAW
049500     PERFORM 231000-EDIT-ONE-MONEY-COLUMN
049600        THRU 231000-EXIT
049700     IF WS-MW-INVALID
049800        SET WS-ALL-MONEY-INVALID TO TRUE
049900     ELSE
050000        MOVE WS-MW-RESULT TO TR-TDS-DEPOSITED
050100     END-IF.
050200 230000-EXIT.
050300     EXIT.
050400
050500*----------------------------------------------------------------
050600*    231000-EDIT-ONE-MONEY-COLUMN -- STRIPS COMMAS FROM
050700*    WS-MW-RAW, VALIDATES THE RESULT, AND LEAVES THE SIGNED
050800*    VALUE IN WS-MW-RESULT WITH WS-MW-VALID-SW SET TO Y/N.
050900*----------------------------------------------------------------
051000 231000-EDIT-ONE-MONEY-COLUMN.
051100     MOVE SPACES TO WS-MW-CLEAN
051200     MOVE ZERO   TO WS-MW-CLEAN-LEN
051300     MOVE '+'    TO WS-MW-SIGN
051400     SET WS-MW-VALID TO TRUE
051500
051600     PERFORM 231100-STRIP-ONE-BYTE
051700        THRU 231100-EXIT
051800       VARYING WS-MW-IDX FROM 1 BY 1
051900         UNTIL WS-MW-IDX > 24
052000
052100     IF WS-MW-CLEAN-LEN = ZERO
052200        SET WS-MW-INVALID TO TRUE
052300     END-IF
052400
052500     IF WS-MW-VALID
052600        MOVE 1 TO WS-MW-START
052700        IF WS-MW-CLEAN-SIGN-CHAR = '-'
052800           MOVE '-' TO WS-MW-SIGN
052900           MOVE 2   TO WS-MW-START
053000        END-IF
053100        IF WS-MW-START GREATER THAN WS-MW-CLEAN-LEN
053200           SET WS-MW-INVALID TO TRUE
053300        END-IF
053400     END-IF
053500
053600     IF WS-MW-VALID
053700        PERFORM 232000-VALIDATE-AND-CONVERT
053800           THRU 232000-EXIT
053900     END-IF
054000
054100     IF WS-MW-INVALID
054200        MOVE ZERO TO WS-MW-RESULT
054300     END-IF.
054400 231000-EXIT.
054500     EXIT.
054600
054700 231100-STRIP-ONE-BYTE.
054800     IF WS-MW-RAW(WS-MW-IDX:1) NOT = ','
054900        AND WS-MW-RAW(WS-MW-IDX:1) NOT = SPACE
055000        ADD 1 TO WS-MW-CLEAN-LEN
055100        MOVE WS-MW-RAW(WS-MW-IDX:1)
055200                       TO WS-MW-CLEAN(WS-MW-CLEAN-LEN:1)
055300     END-IF.
055400 231100-EXIT.
055500     EXIT.
055600
055700 232000-VALIDATE-AND-CONVERT.
055800     MOVE ZERO TO WS-MW-DOT-POS
055900     PERFORM 232100-FIND-ONE-DOT
056000        THRU 232100-EXIT
056100       VARYING WS-MW-IDX FROM WS-MW-START BY 1
056200         UNTIL WS-MW-IDX > WS-MW-CLEAN-LEN
056300
056400     PERFORM 232200-CHECK-ONE-DIGIT
056500        THRU 232200-EXIT
056600       VARYING WS-MW-IDX FROM WS-MW-START BY 1
056700         UNTIL WS-MW-IDX > WS-MW-CLEAN-LEN
056800
056900     IF WS-MW-DOT-POS = WS-MW-START
057000        SET WS-MW-INVALID TO TRUE
057100     END-IF
057200
057300     IF WS-MW-DOT-POS NOT = ZERO
057400        COMPUTE WS-MW-FRAC-DIGITS =
057500                WS-MW-CLEAN-LEN - WS-MW-DOT-POS
057600        IF WS-MW-FRAC-DIGITS < 1 OR WS-MW-FRAC-DIGITS > 2
057700           SET WS-MW-INVALID TO TRUE
057800        END-IF
057900     END-IF
058000
058100     IF WS-MW-VALID
058200        PERFORM 233000-ACCUMULATE-DIGITS
058300           THRU 233000-EXIT
058400     END-IF.
058500 232000-EXIT.
058600     EXIT.
058700
058800 232100-FIND-ONE-DOT.
058900     IF WS-MW-CLEAN(WS-MW-IDX:1) = '.'
059000        MOVE WS-MW-IDX TO WS-MW-DOT-POS
059100     END-IF.
059200 232100-EXIT.
059300     EXIT.
059400
059500 232200-CHECK-ONE-DIGIT.
059600     IF WS-MW-IDX NOT = WS-MW-DOT-POS
059700        IF WS-MW-CLEAN(WS-MW-IDX:1) IS NOT NUMERIC
059800           SET WS-MW-INVALID TO TRUE
059900        END-IF
060000     END-IF.
060100 232200-EXIT.
060200     EXIT.
060300
060400 233000-ACCUMULATE-DIGITS.
060500     MOVE ZERO TO WS-MW-INT-VALUE
060600     MOVE ZERO TO WS-MW-FRAC-VALUE
060700
060800     PERFORM 233100-ACCUM-ONE-INT-DIGIT
060900        THRU 233100-EXIT
061000       VARYING WS-MW-IDX FROM WS-MW-START BY 1
061100         UNTIL WS-MW-IDX > WS-MW-CLEAN-LEN
061200            OR (WS-MW-DOT-POS NOT = ZERO AND
061300                WS-MW-IDX NOT LESS THAN WS-MW-DOT-POS)
061400
061500     IF WS-MW-DOT-POS NOT = ZERO
061600        PERFORM 233200-ACCUM-ONE-FRAC-DIGIT
061700           THRU 233200-EXIT
061800          VARYING WS-MW-IDX FROM WS-MW-DOT-POS BY 1
061900            UNTIL WS-MW-IDX > WS-MW-CLEAN-LEN
062000        IF WS-MW-FRAC-DIGITS = 1
062100           COMPUTE WS-MW-FRAC-VALUE = WS-MW-FRAC-VALUE * 10
062200        END-IF
062300     END-IF
062400
062500     COMPUTE WS-MW-RESULT =
062600             WS-MW-INT-VALUE + (WS-MW-FRAC-VALUE / 100)
062700
062800     IF WS-MW-SIGN = '-'
062900        COMPUTE WS-MW-RESULT = WS-MW-RESULT * -1
063000     END-IF.
063100 233000-EXIT.
063200     EXIT.
063300
063400 233100-ACCUM-ONE-INT-DIGIT.
063500     MOVE WS-MW-CLEAN(WS-MW-IDX:1) TO WS-MW-DIGIT
063600     COMPUTE WS-MW-INT-VALUE =
063700             (WS-MW-INT-VALUE * 10) + WS-MW-DIGIT.
063800 233100-EXIT.
063900     EXIT.
064000
064100 233200-ACCUM-ONE-FRAC-DIGIT.
064200     IF WS-MW-IDX GREATER THAN WS-MW-DOT-POS
064300        MOVE WS-MW-CLEAN(WS-MW-IDX:1) TO WS-MW-DIGIT
064400        COMPUTE WS-MW-FRAC-VALUE =
064500                (WS-MW-FRAC-VALUE * 10) + WS-MW-DIGIT
064600     END-IF.
064700 233200-EXIT.
064800     EXIT.
064900
065000 240000-WRITE-TRANS-REC.
065100     MOVE WS-CURR-DEDUCTOR      TO TR-DEDUCTOR-NAME
065200     MOVE WS-CURR-TAN           TO TR-DEDUCTOR-TAN
065300     MOVE WS-SECTION-TOKEN      TO TR-SECTION-CODE
065400
065500     WRITE TR-TRANS-RECORD
065600
065700     ADD 1 TO WS-RECS-WRITTEN
065800     ADD 1 TO WS-DETAIL-LINES-FOUND.
065900 240000-EXIT.
066000     EXIT.
066100
066200 900000-BEGIN-FINISH.
066300     CLOSE STATEMENT-FILE
066400     CLOSE TRANS-FILE
066500
066600     DISPLAY SPACE
066700     DISPLAY "EXTR26AS - RUN COMPLETE."
066800     DISPLAY "LINES READ            : [" WS-LINES-READ "]."
066900     DISPLAY "DETAIL LINES FOUND     : ["
067000              WS-DETAIL-LINES-FOUND "]."
067100     DISPLAY "TRANS RECORDS WRITTEN  : [" WS-RECS-WRITTEN "]."
067200     DISPLAY "LINES SKIPPED (MONEY)  : ["
067300              WS-LINES-SKIPPED-BAD-MONEY "]."
067400 900000-END-FINISH.
067500     EXIT.
067600
067700 END PROGRAM EXTR26AS.
