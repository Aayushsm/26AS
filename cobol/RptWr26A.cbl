000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPTWR26A.
000300 AUTHOR.        R A GUPTA.
000400 INSTALLATION.  TAX OPERATIONS - BATCH SYSTEMS.
000500 DATE-WRITTEN.  MAY 1988.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*   RPTWR26A  --  FORM 26AS TDS SUMMARY REPORT WRITER           *
001200*                                                               *
001300*   READS SECTION-FILE (BUILT BY SECSUM26) AND PRINTS THE       *
001400*   SECTION-WISE SUMMARY BLOCK.  THEN, AFTER A THREE-LINE GAP,  *
001500*   READS PARTY-FILE (BUILT BY PTYSUM26) AND PRINTS THE         *
001600*   PARTY-WISE DETAIL BLOCK, ONE COLUMN PER DISTINCT SECTION.   *
001700*   FOURTH AND LAST STEP OF THE 26AS SUMMARIZER SUITE.          *
001800*                                                               *
001900*****************************************************************
002000*
002100*   CHANGE LOG
002200*   ----------- ------- ------- -------------------------------
002300*   1988-05-19  RAG     -----   ORIGINAL PROGRAM.
002400*   1991-02-04  KLM     TX0219  ADDED THE PER-SECTION CROSSTAB
002500*                               COLUMNS TO THE PARTY BLOCK TO
002600*                               MATCH THE NEW CELLS PTYSUM26
002700*                               STARTED WRITING THAT RELEASE.
002800*   1996-07-08  KLM     TX0301  WIDENED THE MONEY EDIT PICTURE
002900*                               FROM 11 TO 13 INTEGER DIGITS --
003000*                               A DEDUCTOR'S YEARLY FIGURE
003100*                               OVERFLOWED THE OLD PICTURE.
003200*   1998-11-02  RAG     Y2K01   Y2K REVIEW -- NO DATE FIELDS
003300*                               PRINTED BY THIS UNIT, NO CHANGE
003400*                               REQUIRED.
003500*   2004-06-14  PKM     CR0714  ADDED THE TDS-DEPOSITED COLUMN
003600*                               TO BOTH REPORT BLOCKS.
003700*   2008-09-30  SBN     CR0966  RENAMED FROM RPT26A TO RPTWR26A
003800*                               WHEN THE SUITE WAS SPLIT INTO
003900*                               FOUR SEPARATE STEPS.
004000*   2011-03-02  SBN     TX0588  REPORT LINE IS NOW BUILT AS A
004100*                               VARYING-LENGTH RECORD SO THE
004200*                               PARTY BLOCK CAN CARRY UP TO
004300*                               WS-MAX-SECT CROSSTAB COLUMNS
004400*                               WITHOUT A FIXED-WIDTH CEILING.
004500*   2013-08-19  RAG     TX0742  DROPPED THE UPSI-0 OPERATOR SWITCH
004600*                               AND THE C01 PRINTER CHANNEL -- NO
004700*                               PRINTER ON THE CURRENT OUTPUT
004800*                               DEVICE HONORS CHANNEL SKIPS AND
004900*                               THE SWITCH GUARDED TWO TRACE LINES
005000*                               NOBODY ON THE OPERATIONS DESK EVER
005100*                               TURNED ON.  THE SECTION-PREFIX AND
005200*                               TAN-CHECK-LETTER BREAKOUTS NOW
005300*                               DISPLAY UNCONDITIONALLY, ONCE PER
005400*                               BLOCK, IN THE 900000 RUN SUMMARY.
005500*
005600 ENVIRONMENT DIVISION.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT OPTIONAL SECTION-FILE ASSIGN TO SECT26A
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS FS-SECTION-FILE.
006200
006300     SELECT OPTIONAL PARTY-FILE ASSIGN TO PARTY26A
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-PARTY-FILE.
006600
006700     SELECT OPTIONAL REPORT-FILE ASSIGN TO RPT26AS
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-REPORT-FILE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SECTION-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 60 CHARACTERS
007600     DATA RECORD IS SC-SECTION-RECORD.
007700 01  SC-SECTION-RECORD.
007800     03  SC-SECTION-CODE                PIC X(06).
007900     03  SC-TOT-PAID                    PIC S9(13)V99.
008000     03  SC-TOT-DEDUCTED                PIC S9(13)V99.
008100     03  SC-TOT-DEPOSITED               PIC S9(13)V99.
008200     03  FILLER                         PIC X(09).
008300
008400 FD  PARTY-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 1000 CHARACTERS
008700     DATA RECORD IS PY-PARTY-RECORD.
008800 01  PY-PARTY-RECORD.
008900     03  PY-DEDUCTOR-NAME               PIC X(40).
009000     03  PY-DEDUCTOR-TAN                PIC X(10).
009100     03  PY-TOT-PAID                    PIC S9(13)V99.
009200     03  PY-TOT-DEDUCTED                PIC S9(13)V99.
009300     03  PY-TOT-DEPOSITED               PIC S9(13)V99.
009400     03  PY-SECT-COUNT                  PIC 9(03).
009500     03  PY-SECT-CELL OCCURS 30 TIMES.
009600         05  PY-SECT-CELL-CODE          PIC X(06).
009700         05  PY-SECT-CELL-DEDUCTED      PIC S9(13)V99.
009800     03  FILLER                         PIC X(272).
009900
010000 FD  REPORT-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORD IS VARYING IN SIZE FROM 132 TO 2000 CHARACTERS
010300        DEPENDING ON WS-PRINT-LEN
010400     DATA RECORD IS RP-PRINT-LINE.
010500 01  RP-PRINT-LINE                      PIC X(2000).
010600
010700 WORKING-STORAGE SECTION.
010800 77  FS-SECTION-FILE                    PIC 9(02) VALUE ZEROES.
010900 77  FS-PARTY-FILE                      PIC 9(02) VALUE ZEROES.
011000 77  FS-REPORT-FILE                     PIC 9(02) VALUE ZEROES.
011100
011200 78  CTE-01                             VALUE 01.
011300 78  WS-MAX-SECT                        VALUE 30.
011400 78  WS-B1-LINE-LEN                     VALUE 132.
011500 78  WS-B2-PREFIX-LEN                   VALUE 125.
011600 78  WS-B2-CELL-LEN                     VALUE 23.
011700
011800 01  WS-SECTION-EOF-SW                  PIC X(01) VALUE 'N'.
011900     88  WS-SECTION-EOF-N                          VALUE 'N'.
012000     88  WS-SECTION-EOF-Y                           VALUE 'Y'.
012100
012200 01  WS-PARTY-EOF-SW                    PIC X(01) VALUE 'N'.
012300     88  WS-PARTY-EOF-N                            VALUE 'N'.
012400     88  WS-PARTY-EOF-Y                            VALUE 'Y'.
012500
012600 01  WS-RUN-DATE                        PIC 9(08) VALUE ZEROES.
012700 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
012800     03  WS-RUN-YEAR                    PIC 9(04).
012900     03  WS-RUN-MONTH                   PIC 9(02).
013000     03  WS-RUN-DAY                     PIC 9(02).
013100
013200 01  WS-RUN-COUNTERS.
013300     03  WS-SECTIONS-PRINTED            PIC 9(07) COMP.
013400     03  WS-PARTIES-PRINTED             PIC 9(07) COMP.
013500     03  WS-LINES-WRITTEN               PIC 9(07) COMP.
013600     03  FILLER                         PIC X(04).
013700
013800 01  WS-PRINT-LEN                       PIC 9(04) COMP VALUE ZERO.
013900 01  WS-OFFSET                          PIC 9(04) COMP VALUE ZERO.
014000 01  WS-COL-IDX                         PIC 9(03) COMP VALUE ZERO.
014100
014200*----------------------------------------------------------------
014300*    SECTION COLUMN LIST -- BUILT WHILE PRINTING BLOCK 1, THEN
014400*    REUSED TO PRINT THE BLOCK 2 CROSSTAB HEADER.  SECTION-FILE
014500*    ARRIVES IN ASCENDING ORDER SO NO SEARCH IS NEEDED HERE.
014600*----------------------------------------------------------------
014700 01  WS-SECT-LIST-CNT                   PIC 9(03) COMP VALUE ZERO.
014800 01  WS-SECT-LIST OCCURS 1 TO 30 TIMES
014900                  DEPENDING ON WS-SECT-LIST-CNT
015000                  INDEXED BY IDX-SECT-LIST.
015100     03  WS-SECT-LIST-CODE              PIC X(06).
015200
015300 01  WS-B1-HEADER-LINE.
015400     03  FILLER                         PIC X(09) VALUE 'SECTION'.
015500     03  FILLER                         PIC X(03) VALUE SPACES.
015600     03  FILLER                         PIC X(20)
015700                                      VALUE 'AMOUNT-PAID'.
015800     03  FILLER                         PIC X(03) VALUE SPACES.
015900     03  FILLER                         PIC X(20)
016000                                      VALUE 'TAX-DEDUCTED'.
016100     03  FILLER                         PIC X(03) VALUE SPACES.
016200     03  FILLER                         PIC X(20)
016300                                      VALUE 'TDS-DEPOSITED'.
016400     03  FILLER                         PIC X(54) VALUE SPACES.
016500
016600 01  WS-B1-DETAIL-LINE.
016700     03  WS-B1D-SECTION                 PIC X(09).
016800     03  WS-B1D-SECTION-PARTS REDEFINES WS-B1D-SECTION.
016900         05  WS-B1D-SECTION-PREFIX      PIC X(03).
017000         05  WS-B1D-SECTION-SUFFIX      PIC X(03).
017100         05  FILLER                     PIC X(03).
017200     03  FILLER                         PIC X(03) VALUE SPACES.
017300     03  WS-B1D-PAID
017400                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
017500     03  FILLER                         PIC X(03) VALUE SPACES.
017600     03  WS-B1D-DEDUCTED
017700                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
017800     03  FILLER                         PIC X(03) VALUE SPACES.
017900     03  WS-B1D-DEPOSITED
018000                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
018100     03  FILLER                         PIC X(54) VALUE SPACES.
018200
018300 01  WS-BLANK-LINE                      PIC X(132) VALUE SPACES.
018400
018500 01  WS-B2-HDR-PREFIX.
018600     03  FILLER                         PIC X(40)
018700                                      VALUE 'DEDUCTOR'.
018800     03  FILLER                         PIC X(03) VALUE SPACES.
018900     03  FILLER                         PIC X(10) VALUE 'TAN'.
019000     03  FILLER                         PIC X(03) VALUE SPACES.
019100     03  FILLER                         PIC X(20)
019200                                      VALUE 'AMOUNT-PAID'.
019300     03  FILLER                         PIC X(03) VALUE SPACES.
019400     03  FILLER                         PIC X(20)
019500                                      VALUE 'TAX-DEDUCTED'.
019600     03  FILLER                         PIC X(03) VALUE SPACES.
019700     03  FILLER                         PIC X(20)
019800                                      VALUE 'TDS-DEPOSITED'.
019900     03  FILLER                         PIC X(03) VALUE SPACES.
020000
020100 01  WS-B2-DET-PREFIX.
020200     03  WS-B2D-DEDUCTOR                PIC X(40).
020300     03  FILLER                         PIC X(03) VALUE SPACES.
020400     03  WS-B2D-TAN                     PIC X(10).
020500     03  FILLER                         PIC X(03) VALUE SPACES.
020600     03  WS-B2D-PAID
020700                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
020800     03  FILLER                         PIC X(03) VALUE SPACES.
020900     03  WS-B2D-DEDUCTED
021000                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
021100     03  FILLER                         PIC X(03) VALUE SPACES.
021200     03  WS-B2D-DEPOSITED
021300                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
021400     03  FILLER                         PIC X(03) VALUE SPACES.
021500
021600 01  WS-B2D-TAN-STANDALONE              PIC X(10) VALUE SPACES.
021700*        THE 03-LEVEL TAN FIELD INSIDE WS-B2-DET-PREFIX IS
021800*        COPIED HERE BEFORE THE REDEFINES BELOW IS USED, SINCE
021900*        A REDEFINES CANNOT REACH INTO ANOTHER 01 GROUP'S
022000*        SUBORDINATE ITEM.
022100 01  WS-B2D-TAN-PARTS REDEFINES WS-B2D-TAN-STANDALONE.
022200     03  FILLER                         PIC X(09).
022300     03  WS-B2D-TAN-CHECK               PIC X(01).
022400
022500 01  WS-B2-HDR-CELL-BLOCK.
022600     03  WS-B2-HDR-CELL-TEXT            PIC X(20).
022700     03  FILLER                         PIC X(03) VALUE SPACES.
022800
022900 01  WS-B2-DET-CELL-BLOCK.
023000     03  WS-B2-DET-CELL-MONEY
023100                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
023200     03  FILLER                         PIC X(03) VALUE SPACES.
023300
023400 PROCEDURE DIVISION.
023500 DECLARATIVES.
023600 Section-Handler SECTION.
023700     USE AFTER ERROR PROCEDURE ON SECTION-FILE.
023800 Section-Status-Check.
023900     DISPLAY "RPTWR26A - SECTION-FILE I/O ERROR."
024000     DISPLAY "STATUS CODE: [" FS-SECTION-FILE "]."
024100     STOP RUN.
024200
024300 Party-Handler SECTION.
024400     USE AFTER ERROR PROCEDURE ON PARTY-FILE.
024500 Party-Status-Check.
024600     DISPLAY "RPTWR26A - PARTY-FILE I/O ERROR."
024700     DISPLAY "STATUS CODE: [" FS-PARTY-FILE "]."
024800     STOP RUN.
024900
025000 Report-Handler SECTION.
025100     USE AFTER ERROR PROCEDURE ON REPORT-FILE.
025200 Report-Status-Check.
025300     DISPLAY "RPTWR26A - REPORT-FILE I/O ERROR."
025400     DISPLAY "STATUS CODE: [" FS-REPORT-FILE "]."
025500     STOP RUN.
025600 END DECLARATIVES.
025700
025800 MAIN-PARAGRAPH.
025900     PERFORM 100000-BEGIN-INITIALIZE
026000        THRU 100000-END-INITIALIZE
026100
026200     PERFORM 200000-BEGIN-PRINT-SECTION-BLOCK
026300        THRU 200000-END-PRINT-SECTION-BLOCK
026400
026500     PERFORM 250000-BEGIN-PRINT-GAP
026600        THRU 250000-END-PRINT-GAP
026700
026800     PERFORM 300000-BEGIN-PRINT-PARTY-BLOCK
026900        THRU 300000-END-PRINT-PARTY-BLOCK
027000
027100     PERFORM 900000-BEGIN-FINISH
027200        THRU 900000-END-FINISH
027300
027400     STOP RUN.
027500
027600 100000-BEGIN-INITIALIZE.
027700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
027800
027900     DISPLAY "RPTWR26A - 26AS SUMMARY REPORT WRITER."
028000     DISPLAY "RUN DATE: [" WS-RUN-DATE "]."
028100
028200     OPEN INPUT  SECTION-FILE
028300     OPEN INPUT  PARTY-FILE
028400     OPEN OUTPUT REPORT-FILE.
028500 100000-END-INITIALIZE.
028600     EXIT.
028700
028800*----------------------------------------------------------------
028900*    200000-BEGIN-PRINT-SECTION-BLOCK -- PRINTS THE HEADING,
029000*    THEN ONE DETAIL LINE PER SECTION-FILE RECORD, WHILE ALSO
029100*    APPENDING EACH SECTION CODE TO WS-SECT-LIST FOR LATER USE
029200*    BY THE BLOCK 2 CROSSTAB HEADER.
029300*----------------------------------------------------------------
029400 200000-BEGIN-PRINT-SECTION-BLOCK.
029500     MOVE WS-B1-LINE-LEN TO WS-PRINT-LEN
029600     MOVE WS-B1-HEADER-LINE TO RP-PRINT-LINE(1:132)
029700     WRITE RP-PRINT-LINE
029800     ADD 1 TO WS-LINES-WRITTEN
029900
030000     READ SECTION-FILE
030100       AT END
030200          SET WS-SECTION-EOF-Y TO TRUE
030300     END-READ
030400
030500     PERFORM 200100-PRINT-ONE-SECTION THRU 200100-EXIT
030600        UNTIL WS-SECTION-EOF-Y.
030700 200000-END-PRINT-SECTION-BLOCK.
030800     EXIT.
030900
031000 200100-PRINT-ONE-SECTION.
031100     MOVE SC-SECTION-CODE   TO WS-B1D-SECTION
031200     MOVE SC-TOT-PAID       TO WS-B1D-PAID
031300     MOVE SC-TOT-DEDUCTED   TO WS-B1D-DEDUCTED
031400     MOVE SC-TOT-DEPOSITED  TO WS-B1D-DEPOSITED
031500
031600     MOVE WS-B1-LINE-LEN    TO WS-PRINT-LEN
031700     MOVE WS-B1-DETAIL-LINE TO RP-PRINT-LINE(1:132)
031800     WRITE RP-PRINT-LINE
031900     ADD 1 TO WS-LINES-WRITTEN
032000     ADD 1 TO WS-SECTIONS-PRINTED
032100
032200     IF WS-SECT-LIST-CNT NOT LESS THAN WS-MAX-SECT
032300        DISPLAY "RPTWR26A - SECTION COLUMN LIST FULL - ABEND."
032400        STOP RUN
032500     END-IF
032600     ADD 1 TO WS-SECT-LIST-CNT
032700     SET IDX-SECT-LIST TO WS-SECT-LIST-CNT
032800     MOVE SC-SECTION-CODE TO WS-SECT-LIST-CODE(IDX-SECT-LIST)
032900
033000     READ SECTION-FILE
033100       AT END
033200          SET WS-SECTION-EOF-Y TO TRUE
033300     END-READ.
033400 200100-EXIT.
033500     EXIT.
033600
033700 250000-BEGIN-PRINT-GAP.
033800     MOVE WS-B1-LINE-LEN TO WS-PRINT-LEN
033900     MOVE WS-BLANK-LINE  TO RP-PRINT-LINE(1:132)
034000     WRITE RP-PRINT-LINE
034100     WRITE RP-PRINT-LINE
034200     WRITE RP-PRINT-LINE
034300     ADD 3 TO WS-LINES-WRITTEN.
034400 250000-END-PRINT-GAP.
034500     EXIT.
034600
034700*----------------------------------------------------------------
034800*    300000-BEGIN-PRINT-PARTY-BLOCK -- PRINTS THE CROSSTAB
034900*    HEADING, WHOSE WIDTH DEPENDS ON HOW MANY DISTINCT SECTIONS
035000*    WERE FOUND IN BLOCK 1, THEN ONE DETAIL LINE PER PARTY-FILE
035100*    RECORD.
035200*----------------------------------------------------------------
035300 300000-BEGIN-PRINT-PARTY-BLOCK.
035400     COMPUTE WS-PRINT-LEN = WS-B2-PREFIX-LEN +
035500             (WS-SECT-LIST-CNT * WS-B2-CELL-LEN)
035600     MOVE SPACES TO RP-PRINT-LINE
035700     MOVE WS-B2-HDR-PREFIX TO RP-PRINT-LINE(1:125)
035800
035900     PERFORM 300050-PRINT-ONE-HDR-CELL THRU 300050-EXIT
036000        VARYING IDX-SECT-LIST FROM 1 BY 1
036100          UNTIL IDX-SECT-LIST > WS-SECT-LIST-CNT
036200
036300     WRITE RP-PRINT-LINE
036400     ADD 1 TO WS-LINES-WRITTEN
036500
036600     READ PARTY-FILE
036700       AT END
036800          SET WS-PARTY-EOF-Y TO TRUE
036900     END-READ
037000
037100     PERFORM 300100-PRINT-ONE-PARTY THRU 300100-EXIT
037200        UNTIL WS-PARTY-EOF-Y.
037300 300000-END-PRINT-PARTY-BLOCK.
037400     EXIT.
037500
037600 300050-PRINT-ONE-HDR-CELL.
037700     MOVE WS-SECT-LIST-CODE(IDX-SECT-LIST)
037800       TO WS-B2-HDR-CELL-TEXT
037900     COMPUTE WS-OFFSET =
038000             WS-B2-PREFIX-LEN +
038100             ((IDX-SECT-LIST - 1) * WS-B2-CELL-LEN) + 1
038200     MOVE WS-B2-HDR-CELL-BLOCK
038300       TO RP-PRINT-LINE(WS-OFFSET:23).
038400 300050-EXIT.
038500     EXIT.
038600
038700 300100-PRINT-ONE-PARTY.
038800     COMPUTE WS-PRINT-LEN = WS-B2-PREFIX-LEN +
038900             (WS-SECT-LIST-CNT * WS-B2-CELL-LEN)
039000     MOVE SPACES            TO RP-PRINT-LINE
039100     MOVE PY-DEDUCTOR-NAME  TO WS-B2D-DEDUCTOR
039200     MOVE PY-DEDUCTOR-TAN   TO WS-B2D-TAN
039300     MOVE PY-DEDUCTOR-TAN   TO WS-B2D-TAN-STANDALONE
039400     MOVE PY-TOT-PAID       TO WS-B2D-PAID
039500     MOVE PY-TOT-DEDUCTED   TO WS-B2D-DEDUCTED
039600     MOVE PY-TOT-DEPOSITED  TO WS-B2D-DEPOSITED
039700     MOVE WS-B2-DET-PREFIX  TO RP-PRINT-LINE(1:125)
039800
039900     PERFORM 300200-PRINT-ONE-DET-CELL THRU 300200-EXIT
040000        VARYING WS-COL-IDX FROM 1 BY 1
040100          UNTIL WS-COL-IDX > WS-SECT-LIST-CNT
040200
040300     WRITE RP-PRINT-LINE
040400     ADD 1 TO WS-LINES-WRITTEN
040500     ADD 1 TO WS-PARTIES-PRINTED
040600
040700     READ PARTY-FILE
040800       AT END
040900          SET WS-PARTY-EOF-Y TO TRUE
041000     END-READ.
041100 300100-EXIT.
041200     EXIT.
041300
041400*----------------------------------------------------------------
041500*    300200-PRINT-ONE-DET-CELL -- THE CROSSTAB CELLS IN
041600*    PARTY-FILE ARE ALREADY IN THE SAME ASCENDING SECTION ORDER
041700*    THAT WS-SECT-LIST HOLDS (PTYSUM26 BUILDS BOTH FROM THE
041800*    SAME SECTION-FILE PASS), SO THE CELL AT SUBSCRIPT
041900*    WS-COL-IDX IN PY-SECT-CELL LINES UP DIRECTLY WITH COLUMN
042000*    WS-COL-IDX OF THE HEADING PRINTED ABOVE.  IF A PARTY
042100*    RECORD CARRIES FEWER CELLS THAN THE CURRENT COLUMN LIST
042200*    (A PARTY-FILE BUILT BEFORE A LATE SECTION WAS SEEN), THE
042300*    MISSING CELLS PRINT AS ZERO.
042400*----------------------------------------------------------------
042500 300200-PRINT-ONE-DET-CELL.
042600     IF WS-COL-IDX NOT GREATER THAN PY-SECT-COUNT
042700        MOVE PY-SECT-CELL-DEDUCTED(WS-COL-IDX)
042800          TO WS-B2-DET-CELL-MONEY
042900     ELSE
043000        MOVE ZERO TO WS-B2-DET-CELL-MONEY
043100     END-IF
043200
043300     COMPUTE WS-OFFSET =
043400             WS-B2-PREFIX-LEN +
043500             ((WS-COL-IDX - 1) * WS-B2-CELL-LEN) + 1
043600     MOVE WS-B2-DET-CELL-BLOCK
043700       TO RP-PRINT-LINE(WS-OFFSET:23).
043800 300200-EXIT.
043900     EXIT.
044000
044100 900000-BEGIN-FINISH.
044200     CLOSE SECTION-FILE
044300     CLOSE PARTY-FILE
044400     CLOSE REPORT-FILE
044500
044600     DISPLAY SPACE
044700     DISPLAY "RPTWR26A - RUN COMPLETE."
044800     DISPLAY "SECTIONS PRINTED       : ["
044900              WS-SECTIONS-PRINTED "]."
045000     DISPLAY "LAST SECTION PRINTED   : [" WS-B1D-SECTION
045100              "] PREFIX [" WS-B1D-SECTION-PREFIX "]."
045200     DISPLAY "PARTIES PRINTED        : ["
045300              WS-PARTIES-PRINTED "]."
045400     DISPLAY "LAST PARTY PRINTED     : [" WS-B2D-DEDUCTOR
045500              "] TAN CHECK LETTER [" WS-B2D-TAN-CHECK "]."
045600     DISPLAY "REPORT LINES WRITTEN   : [" WS-LINES-WRITTEN "]."
045700 900000-END-FINISH.
045800     EXIT.
045900
046000 END PROGRAM RPTWR26A.
